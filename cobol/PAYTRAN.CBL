000100*================================================================
000200*  PAYTRAN  --  INCOMING PREMIUM PAYMENT TRANSACTION
000300*  LOCKBOX / REMITTANCE PROCESSING
000400*================================================================
000500* DATE-WRITTEN.  02/04/1992.
000600* CHANGE LOG.
000700*  02-APR-1992 LMV TKT-0201 ORIGINAL LAYOUT
000800*================================================================
000900*
001000* 01  PAYMENT-TRANSACTION-RECORD                  LRECL = 20
001100*
001200 01  PAYMENT-TRANSACTION-RECORD.
001300     05  PAYTRAN-CONTRACT-NUMBER         PIC X(10).
001400     05  PAYTRAN-AMOUNT                  PIC S9(9).
001500     05  FILLER                          PIC X(01).
