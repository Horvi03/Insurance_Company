000100*================================================================
000200*  PAYHIST  --  PAYMENT HISTORY RECORD, WRITTEN FOR EVERY
000300*  PREMIUM PAYMENT APPLIED BY INSPROC
000400*================================================================
000500* DATE-WRITTEN.  02/04/1992.
000600* CHANGE LOG.
000700*  02-APR-1992 LMV TKT-0201 ORIGINAL LAYOUT
000800*  19-SEP-1998 RCH TKT-0977 Y2K -- TIMESTAMP WIDENED TO A FULL
000900*               4-DIGIT CENTURY, PHTS-YEAR REDEFINES ADDED
001000*================================================================
001100*
001200* 01  PAYMENT-HISTORY-RECORD                      LRECL = 34
001300*
001400 01  PAYMENT-HISTORY-RECORD.
001500     05  PAYHIST-CONTRACT-NUMBER         PIC X(10).
001600     05  PAYHIST-TIMESTAMP               PIC 9(14).
001700     05  PAYHIST-AMOUNT                  PIC S9(9).
001800     05  FILLER                          PIC X(01).
001900*
002000* ALTERNATE VIEW OF THE TIMESTAMP FOR BUILDING IT FROM THE
002100* RUN DATE AND TIME-OF-DAY AT POSTING.
002200*
002300 01  PAYHIST-TIMESTAMP-PARTS REDEFINES PAYHIST-TIMESTAMP.
002400     05  PHTS-YEAR                       PIC 9(04).
002500     05  PHTS-MONTH                      PIC 9(02).
002600     05  PHTS-DAY                        PIC 9(02).
002700     05  PHTS-HOUR                       PIC 9(02).
002800     05  PHTS-MINUTE                     PIC 9(02).
002900     05  PHTS-SECOND                     PIC 9(02).
