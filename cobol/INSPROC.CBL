000100      *================================================================
000200      * INSPROC
000300      * INSURANCE BOOK OF BUSINESS -- NIGHTLY BATCH PROCESSING RUN
000400      * POLICY RECORDS UNIT
000500      *================================================================
000600       IDENTIFICATION DIVISION.
000700       PROGRAM-ID.    INSPROC.
000800       AUTHOR.        R. CHIRINOS.
000900       INSTALLATION.  POLICY RECORDS UNIT.
001000       DATE-WRITTEN.  21/03/1991.
001100       DATE-COMPILED.
001200       SECURITY.      NON-CONFIDENTIAL.
001300      *----------------------------------------------------------------
001400      * CHANGE LOG
001500      * DATE      BY  TICKET    DESCRIPTION
001600      * --------  --- --------  -------------------------------------
001700      * 21/03/91  RCH TKT-0119  ORIGINAL PROGRAM -- PERSON/VEHICLE LOAD
001800      *                         AND SINGLE-VEHICLE UNDERWRITING ONLY
001900      * 05/06/92  LMV TKT-0205  ADDED MASTER (FLEET) CONTRACTS AND THE
002000      *                         MOVE-UNDER-MASTER FUNCTION
002100      * 02/04/92  LMV TKT-0201  ADDED PAYMENT RUN AND PAYMENT HISTORY
002200      * 30/07/94  LMV TKT-0388  ADDED VEHICLE CLAIM PROCESSING
002300      * 30/01/95  LMV TKT-0412  ADDED TRAVEL CONTRACTS AND TRAVEL CLAIMS
002400      * 19/09/98  RCH TKT-0977  Y2K -- RUN DATE NOW WINDOWED TO A FULL
002500      *                         4-DIGIT CENTURY (SEE 050-WINDOW-CENTURY);
002600      *                         NO STORED DATE ON ANY FILE WAS A 2-DIGIT
002700      *                         YEAR SO NO RECORD LAYOUT CHANGE WAS
002800      *                         NEEDED.
002900      * 11/02/02  DGF TKT-1109  FLEET PREPAY-CREDIT PASS NOW STOPS WHEN
003000      *                         NO CHILD HAS A POSITIVE PREMIUM, NOT
003100      *                         JUST WHEN THE PAYMENT IS EXHAUSTED
003200      * 08/01/04  DGF TKT-1210  REPORT SECTION 2 NOW SKIPS PERSONS WITH
003300      *                         A ZERO PAID-OUT AMOUNT
003400      * 30/06/08  DGF TKT-1388  REGISTRATION NUMBER VALIDATION MOVED TO
003500      *                         IDVALID (WAS INLINE IN 200-LOAD-PERSONS)
003510      * 14/09/08  RVD TKT-1452  CONTRACT REGISTER NOW REJECTS A DUPLICATE
003520      *                         CONTRACT NUMBER ON CONTRACTS-IN BEFORE
003530      *                         THE TYPE-SPECIFIC EDIT EVER RUNS
003540      * 02/11/08  RVD TKT-1469  MOVE-UNDER-MASTER NOW REQUIRES THE CHILD
003550      *                         AND MASTER TO SHARE A POLICY HOLDER AND
003560      *                         REJECTS WITH AN ERROR LINE INSTEAD OF A
003570      *                         SILENT NO-OP
003580      * 19/01/09  RVD TKT-1498  REPORT SECTION 1 NO LONGER ASSUMES
003590      *                         CONTRACTS-IN ARRIVED IN TYPE ORDER --
003600      *                         NOW WALKS THE TABLE ONCE PER TYPE
003610      * 02/03/09  RVD TKT-1511  CLAIM TYPE ON CLAIMS-IN IS NOW CHECKED
003620      *                         AGAINST THE TARGET CONTRACT'S OWN TYPE;
003630      *                         VEHICLE AND TRAVEL CLAIM ELIGIBILITY IS
003640      *                         NOW ENFORCED BEFORE ANY PAYOUT IS MADE
003650      *================================================================
003700
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER.  IBM-390.
004100       OBJECT-COMPUTER.  IBM-390.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT PERSONS-IN    ASSIGN TO PERSIN
004700               FILE STATUS IS FS-PERSONS-IN.
004800           SELECT VEHICLES-IN   ASSIGN TO VEHIN
004900               FILE STATUS IS FS-VEHICLES-IN.
005000           SELECT CONTRACTS-IN  ASSIGN TO CONTIN
005100               FILE STATUS IS FS-CONTRACTS-IN.
005200           SELECT PAYMENTS-IN   ASSIGN TO PAYIN
005300               FILE STATUS IS FS-PAYMENTS-IN.
005400           SELECT CLAIMS-IN     ASSIGN TO CLAIMIN
005500               FILE STATUS IS FS-CLAIMS-IN.
005600           SELECT CONTRACTS-OUT ASSIGN TO CONTOUT
005700               FILE STATUS IS FS-CONTRACTS-OUT.
005800           SELECT PAYHIST-OUT   ASSIGN TO PAYHSTO
005900               FILE STATUS IS FS-PAYHIST-OUT.
006000           SELECT REPORT-OUT    ASSIGN TO RPTOUT
006100               FILE STATUS IS FS-REPORT-OUT.
006200           SELECT ERRORS-OUT    ASSIGN TO ERROUT
006300               FILE STATUS IS FS-ERRORS-OUT.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  PERSONS-IN
006800           RECORDING MODE IS F
006900           BLOCK CONTAINS 0 RECORDS
007000           RECORD CONTAINS 21 CHARACTERS
007100           DATA RECORD IS PERSONS-IN-REC.
007200       01  PERSONS-IN-REC               PIC X(21).
007300       FD  VEHICLES-IN
007400           RECORDING MODE IS F
007500           BLOCK CONTAINS 0 RECORDS
007600           RECORD CONTAINS 17 CHARACTERS
007700           DATA RECORD IS VEHICLES-IN-REC.
007800       01  VEHICLES-IN-REC              PIC X(17).
007900       FD  CONTRACTS-IN
008000           RECORDING MODE IS F
008100           BLOCK CONTAINS 0 RECORDS
008200           RECORD CONTAINS 200 CHARACTERS
008300           DATA RECORD IS CONTRACTS-IN-REC.
008400       01  CONTRACTS-IN-REC             PIC X(200).
008500       FD  PAYMENTS-IN
008600           RECORDING MODE IS F
008700           BLOCK CONTAINS 0 RECORDS
008800           RECORD CONTAINS 20 CHARACTERS
008900           DATA RECORD IS PAYMENTS-IN-REC.
009000       01  PAYMENTS-IN-REC              PIC X(20).
009100       FD  CLAIMS-IN
009200           RECORDING MODE IS F
009300           BLOCK CONTAINS 0 RECORDS
009400           RECORD CONTAINS 130 CHARACTERS
009500           DATA RECORD IS CLAIMS-IN-REC.
009600       01  CLAIMS-IN-REC                PIC X(130).
009700       FD  CONTRACTS-OUT
009800           RECORDING MODE IS F
009900           BLOCK CONTAINS 0 RECORDS
010000           RECORD CONTAINS 200 CHARACTERS
010100           DATA RECORD IS CONTRACTS-OUT-REC.
010200       01  CONTRACTS-OUT-REC            PIC X(200).
010300       FD  PAYHIST-OUT
010400           RECORDING MODE IS F
010500           BLOCK CONTAINS 0 RECORDS
010600           RECORD CONTAINS 34 CHARACTERS
010700           DATA RECORD IS PAYHIST-OUT-REC.
010800       01  PAYHIST-OUT-REC              PIC X(34).
010900       FD  REPORT-OUT
011000           RECORDING MODE IS F
011100           BLOCK CONTAINS 0 RECORDS
011200           RECORD CONTAINS 132 CHARACTERS
011300           DATA RECORD IS REPORT-OUT-REC.
011400       01  REPORT-OUT-REC               PIC X(132).
011500       FD  ERRORS-OUT
011600           RECORDING MODE IS F
011700           BLOCK CONTAINS 0 RECORDS
011800           RECORD CONTAINS 132 CHARACTERS
011900           DATA RECORD IS ERRORS-OUT-REC.
012000       01  ERRORS-OUT-REC               PIC X(132).
012100
012200       WORKING-STORAGE SECTION.
012300      * RECORD LAYOUTS -- SEE THE COPY MEMBERS FOR FIELD-LEVEL DETAIL
012400       COPY PERSREC.
012500       COPY VEHIREC.
012600       COPY CONTREC.
012700       COPY PAYTRAN.
012800       COPY PAYHIST.
012900       COPY CLAIMTRN.
013000
013100      * FILE STATUS CODES
013200       01  WS-FILE-STATUS-CODES.
013300           05  FS-PERSONS-IN         PIC X(02).
013400               88  FS-OK-PERSONS-IN   VALUE '00'.
013500           05  FS-VEHICLES-IN        PIC X(02).
013600               88  FS-OK-VEHICLES-IN  VALUE '00'.
013700           05  FS-CONTRACTS-IN       PIC X(02).
013800               88  FS-OK-CONTRACTS-IN VALUE '00'.
013900           05  FS-PAYMENTS-IN        PIC X(02).
014000               88  FS-OK-PAYMENTS-IN  VALUE '00'.
014100           05  FS-CLAIMS-IN          PIC X(02).
014200               88  FS-OK-CLAIMS-IN    VALUE '00'.
014300           05  FS-CONTRACTS-OUT      PIC X(02).
014400               88  FS-OK-CONTRACTS-OUT VALUE '00'.
014500           05  FS-PAYHIST-OUT        PIC X(02).
014600               88  FS-OK-PAYHIST-OUT  VALUE '00'.
014700           05  FS-REPORT-OUT         PIC X(02).
014800               88  FS-OK-REPORT-OUT   VALUE '00'.
014900           05  FS-ERRORS-OUT         PIC X(02).
015000               88  FS-OK-ERRORS-OUT   VALUE '00'.
015100
015200      * END-OF-FILE SWITCHES
015300       01  WS-EOF-SWITCHES.
015400           05  SW-PERSONS-EOF          PIC X(01) VALUE 'N'.
015500               88  PERSONS-EOF             VALUE 'Y'.
015600           05  SW-VEHICLES-EOF         PIC X(01) VALUE 'N'.
015700               88  VEHICLES-EOF            VALUE 'Y'.
015800           05  SW-CONTRACTS-EOF        PIC X(01) VALUE 'N'.
015900               88  CONTRACTS-EOF           VALUE 'Y'.
016000           05  SW-PAYMENTS-EOF         PIC X(01) VALUE 'N'.
016100               88  PAYMENTS-EOF            VALUE 'Y'.
016200           05  SW-CLAIMS-EOF           PIC X(01) VALUE 'N'.
016300               88  CLAIMS-EOF              VALUE 'Y'.
016400           05  FILLER                  PIC X(03).
016500
016600      * RUN-DATE AND RUN-TIME WORK AREAS
016700      * THE MAINFRAME ACCEPT FROM DATE VERB RETURNS A 2-DIGIT YEAR,
016800      * SO THE CENTURY IS WINDOWED IN 050-WINDOW-CENTURY (TKT-0977).
016900       01  WS-TODAY-RAW-DATE.
017000           05  WS-TODAY-RAW            PIC 9(06).
017100       01  WS-TODAY-RAW-PARTS REDEFINES WS-TODAY-RAW-DATE.
017200           05  WS-TD-YY                PIC 9(02).
017300           05  WS-TD-MM                PIC 9(02).
017400           05  WS-TD-DD                PIC 9(02).
017500       01  WS-TODAY-YMD.
017600           05  WS-TODAY-YEAR           PIC 9(04).
017700           05  WS-TODAY-MONTH          PIC 9(02).
017800           05  WS-TODAY-DAY            PIC 9(02).
017900       01  WS-TODAY-YMD-NUM REDEFINES WS-TODAY-YMD PIC 9(08).
018000       01  WS-TIME-RAW-DATE.
018100           05  WS-TIME-RAW             PIC 9(08).
018200       01  WS-TIME-RAW-PARTS REDEFINES WS-TIME-RAW-DATE.
018300           05  WS-TR-HH                PIC 9(02).
018400           05  WS-TR-MM                PIC 9(02).
018500           05  WS-TR-SS                PIC 9(02).
018600           05  FILLER                  PIC 9(02).
018700
018800      * COUNTERS AND ACCUMULATORS
018900       01  WS-COUNTERS-AND-ACCUMULATORS.
019000           05  WS-PERSON-COUNT         PIC 9(04) COMP.
019100           05  WS-VEHICLE-COUNT        PIC 9(04) COMP.
019200           05  WS-CONTRACT-COUNT       PIC 9(04) COMP.
019300           05  WS-CONTRACTS-REGISTERED PIC 9(06) COMP.
019400           05  WS-PAYMENTS-APPLIED     PIC 9(06) COMP.
019500           05  WS-PAYMENTS-REJECTED    PIC 9(06) COMP.
019600           05  WS-CLAIMS-PROCESSED     PIC 9(06) COMP.
019700           05  WS-CLAIMS-REJECTED      PIC 9(06) COMP.
019800           05  WS-RECORDS-REJECTED     PIC 9(06) COMP.
019900           05  WS-TYPE-SUBTOTAL        PIC S9(09) COMP-3.
020000           05  WS-GRAND-TOTAL          PIC S9(09) COMP-3.
020100           05  WS-PERSON-TOTAL         PIC S9(09) COMP-3.
020200           05  FILLER                  PIC X(04).
020300
020400      * SUBSCRIPTS AND INDICES -- ALL BINARY PER SHOP STANDARD
020500       01  WS-SUBSCRIPTS.
020600           05  WS-PLATE-IDX            PIC 9(02) COMP.
020700           05  WS-REG-IDX              PIC 9(02) COMP.
020800           05  WS-COPY-IDX             PIC 9(02) COMP.
020900           05  WS-PERS-CK-IDX          PIC 9(02) COMP.
021000           05  WS-INS-CK-IDX           PIC 9(02) COMP.
021100           05  WS-PAY-IDX              PIC 9(02) COMP.
021200           05  WS-CHILD-IDX            PIC 9(04) COMP.
021300           05  WS-MASTER-IDX           PIC 9(04) COMP.
021400           05  WS-FOUND-IDX            PIC 9(04) COMP.
021500           05  WS-FOUND-VEH-IDX        PIC 9(04) COMP.
021600           05  WS-FOUND-PER-IDX        PIC 9(04) COMP.
021700           05  FILLER                  PIC X(02).
021800
021900      * GENERAL-PURPOSE WORK SWITCHES AND FIELDS
022000       01  WS-WORK-SWITCHES.
022100           05  WS-CONTRACT-FOUND       PIC X(01).
022200               88  CONTRACT-WAS-FOUND      VALUE 'Y'.
022300               88  CONTRACT-NOT-FOUND      VALUE 'N'.
022400           05  WS-VEHICLE-FOUND        PIC X(01).
022500               88  VEHICLE-WAS-FOUND       VALUE 'Y'.
022600               88  VEHICLE-NOT-FOUND       VALUE 'N'.
022700           05  WS-PERSON-FOUND         PIC X(01).
022800               88  PERSON-WAS-FOUND        VALUE 'Y'.
022900               88  PERSON-NOT-FOUND        VALUE 'N'.
023000           05  WS-VEHICLE-VALID        PIC X(01).
023100           05  WS-PLATE-CHAR-WORK      PIC X(01).
023200           05  WS-EDIT-OK              PIC X(01).
023300           05  WS-ALL-NATURAL          PIC X(01).
023400           05  WS-CLAIM-OK             PIC X(01).
023500           05  WS-PERSON-INSURED       PIC X(01).
023600           05  WS-ANY-POSITIVE-PREMIUM PIC X(01).
023700           05  WS-DEACTIVATE-AFTER     PIC X(01).
023800           05  WS-REPORT-TYPE          PIC X(01).
023810           05  WS-TYPE-PRINTED         PIC X(01).
023820           05  WS-ALL-AFFECTED-INS     PIC X(01).
023900           05  FILLER                  PIC X(04).
024000
024100      * KEYS AND AMOUNTS USED ACROSS THE SEARCH / PAYMENT PARAGRAPHS
024200       01  WS-WORK-AMOUNTS.
024300           05  WS-SEARCH-KEY           PIC X(10).
024400           05  WS-PLATE-SEARCH-KEY     PIC X(07).
024500           05  WS-PERSON-SEARCH-KEY    PIC X(10).
024600           05  WS-MASTER-NUMBER        PIC X(10).
024700           05  WS-CHILD-COUNT          PIC 9(04) COMP.
024800           05  WS-REMAINING-AMOUNT     PIC S9(09).
024900           05  WS-ANNUAL-PREMIUM       PIC S9(09).
025000           05  WS-COVERAGE-AMOUNT      PIC S9(09).
025100           05  WS-PAYOUT-PER-PERSON    PIC S9(09).
025200           05  FILLER                  PIC X(04).
025300
025400      * PERSON REGISTER -- KEYED BY PERSON-ID, LOADED FROM PERSONS-IN
025500       01  WS-PERSON-TABLE.
025600           05  WS-PERSON-ENTRY OCCURS 0500 TIMES
025700                               INDEXED BY PER-IDX PER-SCAN-IDX.
025800               10  PE-ID                   PIC X(10).
025900               10  PE-LEGAL-FORM           PIC X(01).
026000                   88  PE-IS-NATURAL           VALUE 'N'.
026100                   88  PE-IS-LEGAL             VALUE 'L'.
026200               10  PE-PAID-OUT             PIC S9(09).
026300               10  FILLER                  PIC X(01).
026400
026500      * VEHICLE REGISTER -- KEYED BY LICENSE PLATE, LOADED FROM
026600      * VEHICLES-IN
026700       01  WS-VEHICLE-TABLE.
026800           05  WS-VEHICLE-ENTRY OCCURS 0500 TIMES
026900                                INDEXED BY VEH-IDX VEH-SCAN-IDX.
027000               10  VE-PLATE                PIC X(07).
027100               10  VE-ORIG-VALUE           PIC S9(09).
027200               10  FILLER                  PIC X(01).
027300
027400      * CONTRACT REGISTER -- THE WORKING SET OF ALL CONTRACTS FOR THIS
027500      * RUN.  BUILT BY THE UNDERWRITING RUN, UPDATED BY THE PREMIUM,
027600      * PAYMENT AND CLAIM RUNS, AND WRITTEN BACK OUT BY 650.
027700       01  WS-CONTRACT-TABLE.
027800           05  WS-CONTRACT-ENTRY OCCURS 1000 TIMES
027900                                INDEXED BY CON-IDX.
028000               10  CT-NUMBER               PIC X(10).
028100               10  CT-TYPE                 PIC X(01).
028200                   88  CT-TYPE-SINGLE          VALUE 'S'.
028300                   88  CT-TYPE-MASTER          VALUE 'M'.
028400                   88  CT-TYPE-TRAVEL          VALUE 'T'.
028500               10  CT-POLICYHOLDER-ID      PIC X(10).
028600               10  CT-BENEFICIARY-ID       PIC X(10).
028700               10  CT-ACTIVE-FLAG          PIC X(01).
028800                   88  CT-IS-ACTIVE            VALUE 'Y'.
028900                   88  CT-IS-INACTIVE          VALUE 'N'.
029000               10  CT-COVERAGE-AMOUNT      PIC S9(09).
029100               10  CT-PREMIUM              PIC S9(09).
029200               10  CT-PAYMENT-FREQUENCY    PIC 9(02).
029300               10  CT-NEXT-PAYMENT-DATE    PIC 9(08).
029400               10  CT-OUTSTANDING-BALANCE  PIC S9(09).
029500               10  CT-PARENT-NUMBER        PIC X(10).
029600               10  CT-LICENSE-PLATE        PIC X(07).
029700               10  CT-VEHICLE-ORIG-VALUE   PIC S9(09).
029800               10  CT-INSURED-PERSON-COUNT PIC 9(03).
029900               10  CT-INSURED-PERSON-IDS   PIC X(10) OCCURS 10 TIMES.
030000               10  FILLER                  PIC X(02).
030100
030200      * ALTERNATE VIEW OF ONE CONTRACT ENTRY'S NEXT-PAYMENT-DATE FOR
030300      * THE PREMIUM CHARGING RUN'S ADD-N-MONTHS ARITHMETIC.
030400       01  WS-CT-NPD-PARTS REDEFINES WS-CONTRACT-TABLE.
030500           05  WS-CT-NPD-ENTRY OCCURS 1000 TIMES.
030600               10  FILLER                  PIC X(52).
030700               10  CT-NPD-YEAR             PIC 9(04).
030800               10  CT-NPD-MONTH            PIC 9(02).
030900               10  CT-NPD-DAY              PIC 9(02).
031000               10  FILLER                  PIC X(140).
031100
031200      * RESULT AREA RETURNED BY THE IDVALID SUBPROGRAM
031300       01  WS-IDVALID-RESULT.
031400           05  WS-IDVALID-CODE         PIC X(01).
031500               88  IDVALID-NATURAL         VALUE 'N'.
031600               88  IDVALID-LEGAL           VALUE 'L'.
031700               88  IDVALID-INVALID         VALUE '?'.
031800
031900      * ERROR LINE WRITTEN TO ERRORS-OUT FOR ANY REJECTED RECORD
032000       01  WS-ERROR-LINE.
032100           05  ERR-KEY                 PIC X(10).
032200           05  FILLER                  PIC X(02) VALUE SPACES.
032300           05  ERR-REASON              PIC X(40).
032400           05  FILLER                  PIC X(80) VALUE SPACES.
032500
032600      * SUMMARY REPORT PRINT LINES
032700       01  WS-REPORT-LINES.
032800           02  RPT-HEADING-1.
032900               05  FILLER              PIC X(01) VALUE SPACE.
033000               05  FILLER              PIC X(30)
033100                               VALUE 'INSURANCE BOOK OF BUSINESS'.
033200               05  FILLER              PIC X(10) VALUE SPACES.
033300               05  RPT-RUN-DATE        PIC X(10).
033400               05  FILLER              PIC X(81) VALUE SPACES.
033500           02  RPT-HEADING-2.
033600               05  FILLER              PIC X(01) VALUE SPACE.
033700               05  FILLER              PIC X(40)
033800                               VALUE 'SECTION 1 -- CONTRACTS'.
033900               05  FILLER              PIC X(91) VALUE SPACES.
034000           02  RPT-CONTRACT-DETAIL.
034100               05  FILLER              PIC X(01) VALUE SPACE.
034200               05  RPT-CT-NUMBER       PIC X(10).
034300               05  FILLER              PIC X(02) VALUE SPACES.
034400               05  RPT-CT-TYPE         PIC X(01).
034500               05  FILLER              PIC X(02) VALUE SPACES.
034600               05  RPT-CT-HOLDER       PIC X(10).
034700               05  FILLER              PIC X(02) VALUE SPACES.
034800               05  RPT-CT-ACTIVE       PIC X(01).
034900               05  FILLER              PIC X(02) VALUE SPACES.
035000               05  RPT-CT-COVERAGE     PIC Z,ZZZ,ZZ9.
035100               05  FILLER              PIC X(02) VALUE SPACES.
035200               05  RPT-CT-PREMIUM      PIC Z,ZZZ,ZZ9.
035300               05  FILLER              PIC X(02) VALUE SPACES.
035400               05  RPT-CT-BALANCE      PIC -,ZZZ,ZZ9.
035500               05  FILLER              PIC X(55) VALUE SPACES.
035600           02  RPT-TYPE-SUBTOTAL.
035700               05  FILLER              PIC X(01) VALUE SPACE.
035800               05  FILLER              PIC X(14)
035900                               VALUE 'SUBTOTAL TYPE '.
036000               05  RPT-SUB-TYPE        PIC X(01).
036100               05  FILLER              PIC X(02) VALUE SPACES.
036200               05  RPT-SUB-AMOUNT      PIC -,ZZZ,ZZ9.
036300               05  FILLER              PIC X(104) VALUE SPACES.
036400           02  RPT-GRAND-TOTAL.
036500               05  FILLER              PIC X(01) VALUE SPACE.
036600               05  FILLER              PIC X(22)
036700                               VALUE 'GRAND TOTAL BALANCES: '.
036800               05  RPT-GRAND-AMOUNT    PIC -,ZZZ,ZZ9.
036900               05  FILLER              PIC X(99) VALUE SPACES.
037000           02  RPT-HEADING-3.
037100               05  FILLER              PIC X(01) VALUE SPACE.
037200               05  FILLER              PIC X(40)
037300                               VALUE 'SECTION 2 -- PERSONS WITH PAYOUTS'.
037400               05  FILLER              PIC X(91) VALUE SPACES.
037500           02  RPT-PERSON-DETAIL.
037600               05  FILLER              PIC X(01) VALUE SPACE.
037700               05  RPT-PE-ID           PIC X(10).
037800               05  FILLER              PIC X(02) VALUE SPACES.
037900               05  RPT-PE-FORM         PIC X(01).
038000               05  FILLER              PIC X(02) VALUE SPACES.
038100               05  RPT-PE-PAID-OUT     PIC Z,ZZZ,ZZ9.
038200               05  FILLER              PIC X(105) VALUE SPACES.
038300           02  RPT-PERSON-TOTAL.
038400               05  FILLER              PIC X(01) VALUE SPACE.
038500               05  FILLER              PIC X(18)
038600                               VALUE 'TOTAL PAID OUT:   '.
038700               05  RPT-PERSON-AMOUNT   PIC Z,ZZZ,ZZ9.
038800               05  FILLER              PIC X(104) VALUE SPACES.
038900           02  RPT-COUNTS-LINE.
039000               05  FILLER              PIC X(01) VALUE SPACE.
039100               05  FILLER              PIC X(12) VALUE 'CONTRACTS: '.
039200               05  RPT-CNT-CONTRACTS   PIC Z,ZZ9.
039300               05  FILLER              PIC X(12) VALUE '  PAYMENTS: '.
039400               05  RPT-CNT-PAYMENTS    PIC Z,ZZ9.
039500               05  FILLER              PIC X(10) VALUE '  CLAIMS: '.
039600               05  RPT-CNT-CLAIMS      PIC Z,ZZ9.
039700               05  FILLER              PIC X(12) VALUE '  REJECTED: '.
039800               05  RPT-CNT-REJECTED    PIC Z,ZZ9.
039900               05  FILLER              PIC X(68) VALUE SPACES.
040000
040100       PROCEDURE DIVISION.
040200
040300      *================================================================
040400      * 100-MAIN-CONTROL -- TOP LEVEL DRIVER FOR THE NIGHTLY RUN
040500      *================================================================
040600       100-MAIN-CONTROL.
040700           PERFORM 000-HOUSEKEEPING.
040800           PERFORM 200-LOAD-PERSONS THRU 200-EXIT.
040900           PERFORM 250-LOAD-VEHICLES THRU 250-EXIT.
041000           PERFORM 300-UNDERWRITE-RUN THRU 300-EXIT.
041100           PERFORM 400-PREMIUM-RUN.
041200           PERFORM 500-PAYMENT-RUN THRU 500-EXIT.
041300           PERFORM 600-CLAIM-RUN THRU 600-EXIT.
041400           PERFORM 650-WRITE-CONTRACTS-OUT.
041500           PERFORM 700-REPORT-RUN.
041600           PERFORM 800-CLOSE-FILES.
041700           STOP RUN.
041800
041900      *================================================================
042000      * 000-HOUSEKEEPING -- OPEN FILES, GET THE RUN DATE AND TIME
042100      *================================================================
042200       000-HOUSEKEEPING.
042300           OPEN INPUT  PERSONS-IN
042400                       VEHICLES-IN
042500                       CONTRACTS-IN
042600                       PAYMENTS-IN
042700                       CLAIMS-IN.
042800           OPEN OUTPUT CONTRACTS-OUT
042900                       PAYHIST-OUT
043000                       REPORT-OUT
043100                       ERRORS-OUT.
043200           ACCEPT WS-TODAY-RAW FROM DATE.
043300           ACCEPT WS-TIME-RAW FROM TIME.
043400           PERFORM 050-WINDOW-CENTURY.
043500           MOVE ZERO TO WS-PERSON-COUNT WS-VEHICLE-COUNT
043600                        WS-CONTRACT-COUNT WS-CONTRACTS-REGISTERED
043700                        WS-PAYMENTS-APPLIED WS-PAYMENTS-REJECTED
043800                        WS-CLAIMS-PROCESSED WS-CLAIMS-REJECTED
043900                        WS-RECORDS-REJECTED.
044000           MOVE 'N' TO SW-PERSONS-EOF SW-VEHICLES-EOF SW-CONTRACTS-EOF
044100                       SW-PAYMENTS-EOF SW-CLAIMS-EOF.
044200
044300      *----------------------------------------------------------------
044400      * 050-WINDOW-CENTURY (TKT-0977, 19/09/98) -- THE 2-DIGIT YEAR
044500      * RETURNED BY ACCEPT FROM DATE IS WINDOWED HERE SO THAT NO LOGIC
044600      * DOWNSTREAM EVER SEES A 2-DIGIT YEAR.  A YY OF 00-79 IS TAKEN AS
044700      * 20YY; A YY OF 80-99 IS TAKEN AS 19YY.  THIS COVERS THE LIFE OF
044800      * THE BOOK OF BUSINESS WITHOUT NEEDING A 4-DIGIT DATE INTRINSIC.
044900      *----------------------------------------------------------------
045000       050-WINDOW-CENTURY.
045100           IF WS-TD-YY < 80
045200               MOVE 2000 TO WS-TODAY-YEAR
045300           ELSE
045400               MOVE 1900 TO WS-TODAY-YEAR
045500           END-IF.
045600           ADD WS-TD-YY TO WS-TODAY-YEAR.
045700           MOVE WS-TD-MM TO WS-TODAY-MONTH.
045800           MOVE WS-TD-DD TO WS-TODAY-DAY.
045900
046000      *================================================================
046100      * 200-LOAD-PERSONS -- READ PERSONS-IN, EDIT, STORE IN THE
046200      * IN-MEMORY PERSON REGISTER
046300      *================================================================
046400       200-LOAD-PERSONS.
046500           PERFORM 205-READ-PERSON.
046600           PERFORM 210-EDIT-ONE-PERSON THRU 210-EXIT
046700                   UNTIL PERSONS-EOF.
046800       200-EXIT.
046900           EXIT.
047000
047100       205-READ-PERSON.
047200           READ PERSONS-IN INTO PERSON-RECORD
047300               AT END
047400                   MOVE 'Y' TO SW-PERSONS-EOF
047500           END-READ.
047600
047700       210-EDIT-ONE-PERSON.
047800           IF PERSONS-EOF
047900               GO TO 210-EXIT
048000           END-IF.
048100           MOVE 'Y' TO WS-EDIT-OK.
048120           CALL 'IDVALID' USING PERSON-ID
048130                                WS-TODAY-YMD
048140                                WS-IDVALID-RESULT.
048150           IF IDVALID-INVALID
048160               MOVE 'N' TO WS-EDIT-OK
048170           END-IF.
048600           IF WS-EDIT-OK = 'N'
048700               MOVE PERSON-ID TO ERR-KEY
048800               MOVE 'INVALID PERSON ID' TO ERR-REASON
048900               PERFORM 215-WRITE-PERSON-ERROR
049000           ELSE
049100               PERFORM 220-STORE-PERSON
049200           END-IF.
049300           PERFORM 205-READ-PERSON.
049400       210-EXIT.
049500           EXIT.
049600
049700       215-WRITE-PERSON-ERROR.
049800           WRITE ERRORS-OUT-REC FROM WS-ERROR-LINE.
049900           ADD 1 TO WS-RECORDS-REJECTED.
050000
050100       220-STORE-PERSON.
050200           ADD 1 TO WS-PERSON-COUNT.
050300           SET PER-IDX TO WS-PERSON-COUNT.
050400           MOVE PERSON-ID TO PE-ID (PER-IDX).
050500           MOVE WS-IDVALID-CODE TO PE-LEGAL-FORM (PER-IDX).
050600           MOVE PERSON-PAID-OUT-AMOUNT TO PE-PAID-OUT (PER-IDX).
050700
050800      *================================================================
050900      * 250-LOAD-VEHICLES -- READ VEHICLES-IN, EDIT, STORE IN THE
051000      * IN-MEMORY VEHICLE REGISTER
051100      *================================================================
051200       250-LOAD-VEHICLES.
051300           PERFORM 255-READ-VEHICLE.
051400           PERFORM 260-EDIT-ONE-VEHICLE THRU 260-EXIT
051500                   UNTIL VEHICLES-EOF.
051600       250-EXIT.
051700           EXIT.
051800
051900       255-READ-VEHICLE.
052000           READ VEHICLES-IN INTO VEHICLE-RECORD
052100               AT END
052200                   MOVE 'Y' TO SW-VEHICLES-EOF
052300           END-READ.
052400
052500       260-EDIT-ONE-VEHICLE.
052600           IF VEHICLES-EOF
052700               GO TO 260-EXIT
052800           END-IF.
052900           MOVE 'Y' TO WS-VEHICLE-VALID.
053000           PERFORM 265-EDIT-PLATE-PATTERN.
053100           IF VEHICLE-ORIGINAL-VALUE NOT > 0
053200               MOVE 'N' TO WS-VEHICLE-VALID
053300           END-IF.
053400           IF WS-VEHICLE-VALID = 'N'
053500               MOVE VEHICLE-LICENSE-PLATE TO ERR-KEY
053600               MOVE 'INVALID VEHICLE RECORD' TO ERR-REASON
053700               PERFORM 275-WRITE-VEHICLE-ERROR
053800           ELSE
053900               PERFORM 270-STORE-VEHICLE
054000           END-IF.
054100           PERFORM 255-READ-VEHICLE.
054200       260-EXIT.
054300           EXIT.
054400
054500      * A PLATE MUST BE EXACTLY 7 UPPERCASE LETTERS OR DIGITS, NO
054600      * SPACES AND NO OTHER CHARACTERS.
054700       265-EDIT-PLATE-PATTERN.
054800           SET WS-PLATE-IDX TO 1.
054900           PERFORM 266-EDIT-ONE-PLATE-CHAR 7 TIMES.
055000
055100       266-EDIT-ONE-PLATE-CHAR.
055200           MOVE VPLATE-CHAR (WS-PLATE-IDX) TO WS-PLATE-CHAR-WORK.
055300           IF WS-PLATE-CHAR-WORK < 'A' OR
055400             (WS-PLATE-CHAR-WORK > 'Z' AND WS-PLATE-CHAR-WORK < '0') OR
055500              WS-PLATE-CHAR-WORK > '9'
055600               MOVE 'N' TO WS-VEHICLE-VALID
055700           END-IF.
055800           SET WS-PLATE-IDX UP BY 1.
055900
056000       270-STORE-VEHICLE.
056100           ADD 1 TO WS-VEHICLE-COUNT.
056200           SET VEH-IDX TO WS-VEHICLE-COUNT.
056300           MOVE VEHICLE-LICENSE-PLATE TO VE-PLATE (VEH-IDX).
056400           MOVE VEHICLE-ORIGINAL-VALUE TO VE-ORIG-VALUE (VEH-IDX).
056500
056600       275-WRITE-VEHICLE-ERROR.
056700           WRITE ERRORS-OUT-REC FROM WS-ERROR-LINE.
056800           ADD 1 TO WS-RECORDS-REJECTED.
056900
057000      *================================================================
057100      * 300-UNDERWRITE-RUN -- READ CONTRACTS-IN, EDIT EACH CONTRACT
057200      * AGAINST THE BUSINESS RULES FOR ITS TYPE, AND ADD IT TO THE
057300      * CONTRACT REGISTER.  A CONTRACT NUMBER ALREADY ON THE
057310      * REGISTER IS REJECTED BEFORE THE TYPE-SPECIFIC EDIT IS EVEN
057320      * ATTEMPTED (TKT-1452).  MASTER CONTRACTS PULL THEIR OWN
057400      * CHILDREN UNDER THEM AS THE CHILDREN ARE SEEN
057410      * (360-MOVE-UNDER-MASTER).
057500      *================================================================
057600       300-UNDERWRITE-RUN.
057700           PERFORM 304-READ-CONTRACT.
057800           PERFORM 306-EDIT-ONE-CONTRACT THRU 306-EXIT
057900                   UNTIL CONTRACTS-EOF.
058000       300-EXIT.
058100           EXIT.
058200
058300       304-READ-CONTRACT.
058400           READ CONTRACTS-IN INTO CONTRACT-RECORD
058500               AT END
058600                   MOVE 'Y' TO SW-CONTRACTS-EOF
058700           END-READ.
058800
058900       306-EDIT-ONE-CONTRACT.
059000           IF CONTRACTS-EOF
059100               GO TO 306-EXIT
059200           END-IF.
059300           MOVE 'Y' TO WS-EDIT-OK.
059310           MOVE CONTRACT-NUMBER TO WS-SEARCH-KEY.
059320           PERFORM 900-FIND-CONTRACT-BY-NUMBER.
059330           IF CONTRACT-WAS-FOUND
059340               MOVE 'N' TO WS-EDIT-OK
059350           ELSE
059400           EVALUATE TRUE
059500               WHEN CONTRACT-TYPE = 'S'
059600                   PERFORM 310-EDIT-SINGLE
059700               WHEN CONTRACT-TYPE = 'T'
059800                   PERFORM 320-EDIT-TRAVEL
059900               WHEN CONTRACT-TYPE = 'M'
060000                   PERFORM 330-EDIT-MASTER
060100               WHEN OTHER
060200                   MOVE 'N' TO WS-EDIT-OK
060300           END-EVALUATE
060310           END-IF.
060400           IF WS-EDIT-OK = 'N'
060500               MOVE CONTRACT-NUMBER TO ERR-KEY
060600               MOVE 'CONTRACT FAILED UNDERWRITING EDIT' TO ERR-REASON
060700               PERFORM 365-WRITE-CONTRACT-ERROR
060800           ELSE
060900               PERFORM 340-INIT-PAYMENT-DATA.
061000               PERFORM 350-ADD-TO-REGISTER.
061100               IF CONTRACT-PARENT-NUMBER NOT = SPACES
061200                   PERFORM 360-MOVE-UNDER-MASTER THRU 360-EXIT
061300               END-IF
061400           END-IF.
061500           PERFORM 304-READ-CONTRACT.
061600       306-EXIT.
061700           EXIT.
061800
061900      *----------------------------------------------------------------
062000      * 310-EDIT-SINGLE -- SINGLE-VEHICLE CONTRACT.  THE VEHICLE MUST
062100      * BE ON FILE, THE PREMIUM MUST BE POSITIVE, THE FREQUENCY MUST
062200      * BE A VALID BILLING CYCLE, AND THE ANNUALIZED PREMIUM MUST BE
062300      * AT LEAST 2% OF THE VEHICLE'S ORIGINAL VALUE (TESTED BY CROSS
062400      * MULTIPLICATION: ANNUAL-PREMIUM * 50 >= ORIGINAL-VALUE).
062500      * COVERAGE IS HALF THE ORIGINAL VALUE, TRUNCATED.
062600      *----------------------------------------------------------------
062700       310-EDIT-SINGLE.
062800           MOVE CONTRACT-LICENSE-PLATE TO WS-PLATE-SEARCH-KEY.
062900           PERFORM 312-FIND-VEHICLE.
063000           IF VEHICLE-NOT-FOUND
063100               MOVE 'N' TO WS-EDIT-OK
063200               GO TO 310-EXIT
063300           END-IF.
063400           IF CONTRACT-PREMIUM NOT > 0
063500               MOVE 'N' TO WS-EDIT-OK
063600               GO TO 310-EXIT
063700           END-IF.
063800           IF CONTRACT-PAYMENT-FREQUENCY NOT = 1  AND
063900              CONTRACT-PAYMENT-FREQUENCY NOT = 3  AND
064000              CONTRACT-PAYMENT-FREQUENCY NOT = 6  AND
064100              CONTRACT-PAYMENT-FREQUENCY NOT = 12
064200               MOVE 'N' TO WS-EDIT-OK
064300               GO TO 310-EXIT
064400           END-IF.
064500           COMPUTE WS-ANNUAL-PREMIUM =
064600               CONTRACT-PREMIUM * (12 / CONTRACT-PAYMENT-FREQUENCY).
064700           IF (WS-ANNUAL-PREMIUM * 50) < VE-ORIG-VALUE (WS-FOUND-VEH-IDX)
064800               MOVE 'N' TO WS-EDIT-OK
064900               GO TO 310-EXIT
065000           END-IF.
065100           COMPUTE WS-COVERAGE-AMOUNT =
065200               VE-ORIG-VALUE (WS-FOUND-VEH-IDX) / 2.
065300           MOVE WS-COVERAGE-AMOUNT TO CONTRACT-COVERAGE-AMOUNT.
065400           MOVE VE-ORIG-VALUE (WS-FOUND-VEH-IDX)
065500                                    TO CONTRACT-VEHICLE-ORIG-VALUE.
065600       310-EXIT.
065700           EXIT.
065800
065900      * 312-FIND-VEHICLE / 313-TEST-ONE-VEHICLE -- LINEAR SEARCH OF
066000      * THE VEHICLE REGISTER BY LICENSE PLATE.
066100       312-FIND-VEHICLE.
066200           SET VEHICLE-NOT-FOUND TO TRUE.
066300           SET VEH-SCAN-IDX TO 1.
066400           PERFORM 313-TEST-ONE-VEHICLE
066500                   VARYING VEH-SCAN-IDX FROM 1 BY 1
066600                   UNTIL VEH-SCAN-IDX > WS-VEHICLE-COUNT
066700                      OR VEHICLE-WAS-FOUND.
066800
066900       313-TEST-ONE-VEHICLE.
067000           IF VE-PLATE (VEH-SCAN-IDX) = WS-PLATE-SEARCH-KEY
067100               SET VEHICLE-WAS-FOUND TO TRUE
067200               SET WS-FOUND-VEH-IDX TO VEH-SCAN-IDX
067300           END-IF.
067400
067500      *----------------------------------------------------------------
067600      * 320-EDIT-TRAVEL -- TRAVEL CONTRACT.  AT LEAST ONE INSURED
067700      * PERSON, ALL OF THEM MUST BE NATURAL PERSONS, PREMIUM POSITIVE,
067800      * FREQUENCY VALID, AND THE ANNUALIZED PREMIUM MUST BE AT LEAST
067900      * 5 TIMES THE NUMBER OF INSURED PERSONS.  COVERAGE IS 10 TIMES
068000      * THE PERSON COUNT.
068100      *----------------------------------------------------------------
068200       320-EDIT-TRAVEL.
068300           IF CONTRACT-INSURED-PERSON-COUNT NOT > 0
068400               MOVE 'N' TO WS-EDIT-OK
068500               GO TO 320-EXIT
068600           END-IF.
068700           PERFORM 322-CHECK-ALL-NATURAL.
068800           IF WS-ALL-NATURAL = 'N'
068900               MOVE 'N' TO WS-EDIT-OK
069000               GO TO 320-EXIT
069100           END-IF.
069200           IF CONTRACT-PREMIUM NOT > 0
069300               MOVE 'N' TO WS-EDIT-OK
069400               GO TO 320-EXIT
069500           END-IF.
069600           IF CONTRACT-PAYMENT-FREQUENCY NOT = 1  AND
069700              CONTRACT-PAYMENT-FREQUENCY NOT = 3  AND
069800              CONTRACT-PAYMENT-FREQUENCY NOT = 6  AND
069900              CONTRACT-PAYMENT-FREQUENCY NOT = 12
070000               MOVE 'N' TO WS-EDIT-OK
070100               GO TO 320-EXIT
070200           END-IF.
070300           COMPUTE WS-ANNUAL-PREMIUM =
070400               CONTRACT-PREMIUM * (12 / CONTRACT-PAYMENT-FREQUENCY).
070500           IF WS-ANNUAL-PREMIUM < (5 * CONTRACT-INSURED-PERSON-COUNT)
070600               MOVE 'N' TO WS-EDIT-OK
070700               GO TO 320-EXIT
070800           END-IF.
070900           COMPUTE CONTRACT-COVERAGE-AMOUNT =
071000               10 * CONTRACT-INSURED-PERSON-COUNT.
071100       320-EXIT.
071200           EXIT.
071300
071400      * 322-CHECK-ALL-NATURAL / 323-CHECK-ONE-PERSON -- EVERY INSURED
071500      * PERSON ON A TRAVEL CONTRACT MUST BE ON FILE AND NATURAL.
071600       322-CHECK-ALL-NATURAL.
071700           MOVE 'Y' TO WS-ALL-NATURAL.
071800           SET WS-INS-CK-IDX TO 1.
071900           PERFORM 323-CHECK-ONE-PERSON
072000                   VARYING WS-INS-CK-IDX FROM 1 BY 1
072100                   UNTIL WS-INS-CK-IDX > CONTRACT-INSURED-PERSON-COUNT.
072200
072300       323-CHECK-ONE-PERSON.
072400           MOVE CONTRACT-INSURED-PERSON-IDS (WS-INS-CK-IDX)
072500                                    TO WS-PERSON-SEARCH-KEY.
072600           PERFORM 910-FIND-PERSON-BY-ID.
072700           IF PERSON-NOT-FOUND
072800               MOVE 'N' TO WS-ALL-NATURAL
072900           ELSE
073000               IF PE-LEGAL-FORM (WS-FOUND-PER-IDX) NOT = 'N'
073100                   MOVE 'N' TO WS-ALL-NATURAL
073200               END-IF
073300           END-IF.
073400
073500      *----------------------------------------------------------------
073600      * 330-EDIT-MASTER -- MASTER (FLEET) CONTRACT.  THE POLICYHOLDER
073700      * MUST BE A LEGAL ENTITY.  A MASTER IS CREATED ACTIVE, WITH NO
073800      * CHILDREN, NO COVERAGE AND NO PAYMENT DATA OF ITS OWN.
073900      *----------------------------------------------------------------
074000       330-EDIT-MASTER.
074100           MOVE CONTRACT-POLICYHOLDER-ID TO WS-PERSON-SEARCH-KEY.
074200           PERFORM 910-FIND-PERSON-BY-ID.
074300           IF PERSON-NOT-FOUND
074400               MOVE 'N' TO WS-EDIT-OK
074500               GO TO 330-EXIT
074600           END-IF.
074700           IF PE-LEGAL-FORM (WS-FOUND-PER-IDX) NOT = 'L'
074800               MOVE 'N' TO WS-EDIT-OK
074900           END-IF.
075000       330-EXIT.
075100           EXIT.
075200
075300      * 340-INIT-PAYMENT-DATA -- EVERY NEWLY UNDERWRITTEN CONTRACT
075400      * STARTS WITH A ZERO BALANCE AND ITS FIRST PAYMENT DUE ON THE
075500      * RUN DATE, SO 400-PREMIUM-RUN WILL CHARGE ITS FIRST PREMIUM
075600      * THE FIRST TIME THE RUN DATE REACHES OR PASSES TODAY.
075700       340-INIT-PAYMENT-DATA.
075800           MOVE 'Y' TO CONTRACT-ACTIVE-FLAG.
075900           MOVE ZERO TO CONTRACT-OUTSTANDING-BALANCE.
076000           MOVE WS-TODAY-YMD-NUM TO CONTRACT-NEXT-PAYMENT-DATE.
076100           IF CONTRACT-TYPE = 'M'
076200               MOVE ZERO TO CONTRACT-COVERAGE-AMOUNT
076300               MOVE ZERO TO CONTRACT-PREMIUM
076400               MOVE ZERO TO CONTRACT-INSURED-PERSON-COUNT
076500           END-IF.
076600
076650      * CT-PARENT-NUMBER STARTS BLANK REGARDLESS OF WHAT CAME IN ON
076660      * CONTRACTS-IN -- IT IS SET ONLY BY A SUCCESSFUL
076670      * 360-MOVE-UNDER-MASTER, SO A FAILED ATTACH LEAVES THE
076680      * CONTRACT STANDING ALONE INSTEAD OF ORPHANED WITH A PARENT
076690      * NUMBER THAT WAS NEVER HONORED (TKT-1469).
076700       350-ADD-TO-REGISTER.
076800           ADD 1 TO WS-CONTRACT-COUNT.
076900           ADD 1 TO WS-CONTRACTS-REGISTERED.
077000           SET CON-IDX TO WS-CONTRACT-COUNT.
077100           MOVE CONTRACT-NUMBER         TO CT-NUMBER (CON-IDX).
077200           MOVE CONTRACT-TYPE           TO CT-TYPE (CON-IDX).
077300           MOVE CONTRACT-POLICYHOLDER-ID TO CT-POLICYHOLDER-ID (CON-IDX).
077400           MOVE CONTRACT-BENEFICIARY-ID TO CT-BENEFICIARY-ID (CON-IDX).
077500           MOVE CONTRACT-ACTIVE-FLAG    TO CT-ACTIVE-FLAG (CON-IDX).
077600           MOVE CONTRACT-COVERAGE-AMOUNT TO CT-COVERAGE-AMOUNT (CON-IDX).
077700           MOVE CONTRACT-PREMIUM        TO CT-PREMIUM (CON-IDX).
077800           MOVE CONTRACT-PAYMENT-FREQUENCY
077900                                    TO CT-PAYMENT-FREQUENCY (CON-IDX).
078000           MOVE CONTRACT-NEXT-PAYMENT-DATE
078100                                    TO CT-NEXT-PAYMENT-DATE (CON-IDX).
078200           MOVE CONTRACT-OUTSTANDING-BALANCE
078300                                    TO CT-OUTSTANDING-BALANCE (CON-IDX).
078400           MOVE SPACES TO CT-PARENT-NUMBER (CON-IDX).
078500           MOVE CONTRACT-LICENSE-PLATE  TO CT-LICENSE-PLATE (CON-IDX).
078600           MOVE CONTRACT-VEHICLE-ORIG-VALUE
078700                                    TO CT-VEHICLE-ORIG-VALUE (CON-IDX).
078800           MOVE CONTRACT-INSURED-PERSON-COUNT
078900                                    TO CT-INSURED-PERSON-COUNT (CON-IDX).
079000           SET WS-COPY-IDX TO 1.
079100           PERFORM 352-COPY-ONE-PERSON-ID 10 TIMES.
079200
079300       352-COPY-ONE-PERSON-ID.
079400           MOVE CONTRACT-INSURED-PERSON-IDS (WS-COPY-IDX)
079500                     TO CT-INSURED-PERSON-IDS (CON-IDX WS-COPY-IDX).
079600           SET WS-COPY-IDX UP BY 1.
079700
079800      *----------------------------------------------------------------
079900      * 360-MOVE-UNDER-MASTER -- A CHILD CONTRACT NAMING A PARENT MAY
080000      * ONLY BE ATTACHED WHEN THE PARENT IS ON FILE, IS ITSELF A
080010      * MASTER, IS ACTIVE, AND SHARES THE CHILD'S OWN POLICY HOLDER
080020      * (TKT-1469).  IF ANY OF THOSE FAIL THE WHOLE CONTRACT IS
080030      * REJECTED -- CT-PARENT-NUMBER WAS LEFT BLANK BY
080040      * 350-ADD-TO-REGISTER, SO AN UNATTACHED CONTRACT NEVER LOOKS
080050      * LIKE SOMEONE'S CHILD.  ON SUCCESS THE MASTER'S ACTIVE FLAG IS
080100      * RAISED (A MASTER WITH AT LEAST ONE ACTIVE CHILD IS CONSIDERED
080200      * ACTIVE) AND THE CHILD'S OWN PARENT NUMBER IS SET; FROM THEN
080300      * ON THE RELATIONSHIP IS FOLLOWED BY SCANNING CT-PARENT-NUMBER
080400      * WHEREVER IT IS NEEDED.
080500      *----------------------------------------------------------------
080600       360-MOVE-UNDER-MASTER.
080610           SET WS-CHILD-IDX TO CON-IDX.
080620           MOVE CONTRACT-PARENT-NUMBER TO WS-SEARCH-KEY.
080700           PERFORM 900-FIND-CONTRACT-BY-NUMBER.
080710           MOVE 'Y' TO WS-EDIT-OK.
080720           IF CONTRACT-NOT-FOUND
080730               MOVE 'N' TO WS-EDIT-OK
080740           ELSE
080750               IF NOT CT-TYPE-MASTER (WS-FOUND-IDX)
080760                   MOVE 'N' TO WS-EDIT-OK
080770               END-IF
080780               IF CT-IS-INACTIVE (WS-FOUND-IDX)
080790                   MOVE 'N' TO WS-EDIT-OK
080800               END-IF
080810               IF CT-POLICYHOLDER-ID (WS-FOUND-IDX) NOT =
080820                  CONTRACT-POLICYHOLDER-ID
080830                   MOVE 'N' TO WS-EDIT-OK
080840               END-IF
081000           END-IF.
081100           IF WS-EDIT-OK = 'N'
081110               MOVE CONTRACT-NUMBER TO ERR-KEY
081120               MOVE 'CANNOT ATTACH TO MASTER CONTRACT' TO ERR-REASON
081130               PERFORM 365-WRITE-CONTRACT-ERROR
081140           ELSE
081500               SET CT-IS-ACTIVE (WS-FOUND-IDX) TO TRUE
081510               MOVE CT-NUMBER (WS-FOUND-IDX)
081520                   TO CT-PARENT-NUMBER (WS-CHILD-IDX)
081530           END-IF.
081600       360-EXIT.
081700           EXIT.
081800
081900       365-WRITE-CONTRACT-ERROR.
082000           WRITE ERRORS-OUT-REC FROM WS-ERROR-LINE.
082100           ADD 1 TO WS-RECORDS-REJECTED.
082200
082300      *================================================================
082400      * 400-PREMIUM-RUN -- FOR EVERY ACTIVE CONTRACT, WHILE THE RUN
082500      * DATE HAS REACHED OR PASSED THE NEXT PAYMENT DATE, CHARGE ONE
082600      * PREMIUM AND ADVANCE THE NEXT PAYMENT DATE BY ONE BILLING
082700      * CYCLE.  A CONTRACT CAN BE CHARGED SEVERAL TIMES IN ONE RUN IF
082800      * IT HAS BEEN DORMANT LONG ENOUGH.
082900      *================================================================
083000       400-PREMIUM-RUN.
083100           SET CON-IDX TO 1.
083200           PERFORM 410-CHARGE-LOOP
083300                   VARYING CON-IDX FROM 1 BY 1
083400                   UNTIL CON-IDX > WS-CONTRACT-COUNT.
083500
083600       410-CHARGE-LOOP.
083700           IF CT-IS-ACTIVE (CON-IDX) AND NOT CT-TYPE-MASTER (CON-IDX)
083800               PERFORM 420-CHARGE-ONE-CONTRACT
083900           END-IF.
084000
084100       420-CHARGE-ONE-CONTRACT.
084200           PERFORM 422-CHARGE-ONE-PERIOD
084300              UNTIL WS-TODAY-YMD-NUM < CT-NEXT-PAYMENT-DATE (CON-IDX).
084400
084500       422-CHARGE-ONE-PERIOD.
084600           ADD CT-PREMIUM (CON-IDX)
084700               TO CT-OUTSTANDING-BALANCE (CON-IDX).
084800           PERFORM 424-ADVANCE-NEXT-PAYMENT-DATE.
084900
085000      * 424-ADVANCE-NEXT-PAYMENT-DATE -- ADD CT-PAYMENT-FREQUENCY
085100      * MONTHS TO THE CONTRACT'S NEXT PAYMENT DATE, CARRYING THE YEAR
085200      * FORWARD WHEN THE MONTH RUNS PAST DECEMBER.
085300       424-ADVANCE-NEXT-PAYMENT-DATE.
085400           ADD CT-PAYMENT-FREQUENCY (CON-IDX)
085500               TO CT-NPD-MONTH (CON-IDX).
085600           PERFORM 426-NORMALIZE-MONTH
085700                   UNTIL CT-NPD-MONTH (CON-IDX) NOT > 12.
085800
085900       426-NORMALIZE-MONTH.
086000           SUBTRACT 12 FROM CT-NPD-MONTH (CON-IDX).
086100           ADD 1 TO CT-NPD-YEAR (CON-IDX).
086200
086300      *================================================================
086400      * 500-PAYMENT-RUN -- READ PAYMENTS-IN AND APPLY EACH PAYMENT
086500      * TRANSACTION AGAINST THE CONTRACT REGISTER.
086600      *================================================================
086700       500-PAYMENT-RUN.
086800           PERFORM 505-READ-PAYMENT.
086900           PERFORM 506-APPLY-ONE-PAYMENT THRU 506-EXIT
087000                   UNTIL PAYMENTS-EOF.
087100       500-EXIT.
087200           EXIT.
087300
087400       505-READ-PAYMENT.
087500           READ PAYMENTS-IN INTO PAYMENT-TRANSACTION-RECORD
087600               AT END
087700                   MOVE 'Y' TO SW-PAYMENTS-EOF
087800           END-READ.
087900
088000       506-APPLY-ONE-PAYMENT.
088100           IF PAYMENTS-EOF
088200               GO TO 506-EXIT
088300           END-IF.
088400           PERFORM 507-FIND-PAYMENT-CONTRACT.
088500           MOVE 'Y' TO WS-EDIT-OK.
088600           IF CONTRACT-NOT-FOUND
088700               MOVE 'N' TO WS-EDIT-OK
088800           ELSE
088900               IF CT-IS-INACTIVE (WS-FOUND-IDX) OR
089000                  PAYTRAN-AMOUNT NOT > 0
089100                   MOVE 'N' TO WS-EDIT-OK
089200               END-IF
089300               IF CT-TYPE-MASTER (WS-FOUND-IDX)
089400                   MOVE WS-FOUND-IDX TO WS-MASTER-IDX
089500                   PERFORM 521-COUNT-CHILDREN
089600                   IF WS-CHILD-COUNT = 0
089700                       MOVE 'N' TO WS-EDIT-OK
089800                   END-IF
089900               END-IF
090000           END-IF.
090100           IF WS-EDIT-OK = 'N'
090200               MOVE PAYTRAN-CONTRACT-NUMBER TO ERR-KEY
090300               MOVE 'PAYMENT REJECTED' TO ERR-REASON
090400               PERFORM 508-WRITE-PAYMENT-ERROR
090500           ELSE
090600               IF CT-TYPE-MASTER (WS-FOUND-IDX)
090700                   PERFORM 520-PAY-MASTER-CONTRACT
090800               ELSE
090900                   PERFORM 510-PAY-SIMPLE-CONTRACT
091000               END-IF
091100               PERFORM 530-WRITE-PAYHIST
091200               ADD 1 TO WS-PAYMENTS-APPLIED
091300           END-IF.
091400           PERFORM 505-READ-PAYMENT.
091500       506-EXIT.
091600           EXIT.
091700
091800       507-FIND-PAYMENT-CONTRACT.
091900           MOVE PAYTRAN-CONTRACT-NUMBER TO WS-SEARCH-KEY.
092000           PERFORM 900-FIND-CONTRACT-BY-NUMBER.
092100
092200       508-WRITE-PAYMENT-ERROR.
092300           WRITE ERRORS-OUT-REC FROM WS-ERROR-LINE.
092400           ADD 1 TO WS-PAYMENTS-REJECTED.
092500
092600      * 510-PAY-SIMPLE-CONTRACT -- SINGLE-VEHICLE AND TRAVEL CONTRACTS
092700      * SIMPLY REDUCE THEIR OWN OUTSTANDING BALANCE (A NEGATIVE
092800      * BALANCE IS A PREPAID CREDIT AND IS LEFT AS IS).
092900       510-PAY-SIMPLE-CONTRACT.
093000           SUBTRACT PAYTRAN-AMOUNT
093100               FROM CT-OUTSTANDING-BALANCE (WS-FOUND-IDX).
093200
093300      *----------------------------------------------------------------
093400      * 520-PAY-MASTER-CONTRACT -- A PAYMENT MADE TO A MASTER (FLEET)
093500      * CONTRACT IS APPLIED TO ITS CHILDREN, NOT TO THE MASTER ITSELF.
093600      * FIRST PASS (522-PAYOFF-PASS): RETIRE EACH CHILD'S POSITIVE
093700      * BALANCE IN CHILD ORDER, EACH CHILD TAKING THE LESSER OF ITS
093800      * OWN BALANCE AND WHAT REMAINS OF THE PAYMENT.
093900      * REMAINING PASSES (525-PREPAY-PASS): ONCE ALL CHILD BALANCES
094000      * ARE AT OR BELOW ZERO, ANY REMAINDER IS HANDED OUT AS PREPAID
094100      * CREDIT IN PREMIUM-SIZED SLICES, ONE SLICE PER CHILD PER PASS,
094200      * IN CHILD ORDER, UNTIL THE REMAINDER IS EXHAUSTED OR NO CHILD
094300      * HAS A POSITIVE PREMIUM LEFT TO OFFER A SLICE OF.
094400      * INACTIVE CHILDREN ARE SKIPPED THROUGHOUT.
094500      *----------------------------------------------------------------
094600       520-PAY-MASTER-CONTRACT.
094700           MOVE CT-NUMBER (WS-MASTER-IDX) TO WS-MASTER-NUMBER.
094800           MOVE PAYTRAN-AMOUNT TO WS-REMAINING-AMOUNT.
094900           PERFORM 522-PAYOFF-PASS.
095000           MOVE 'Y' TO WS-ANY-POSITIVE-PREMIUM.
095100           PERFORM 525-PREPAY-PASS
095200                   UNTIL WS-REMAINING-AMOUNT NOT > 0
095300                      OR WS-ANY-POSITIVE-PREMIUM = 'N'.
095400
095500       521-COUNT-CHILDREN.
095600           MOVE 0 TO WS-CHILD-COUNT.
095700           MOVE CT-NUMBER (WS-MASTER-IDX) TO WS-SEARCH-KEY.
095800           SET CON-IDX TO 1.
095900           PERFORM 521-TEST-ONE-CHILD
096000                   VARYING CON-IDX FROM 1 BY 1
096100                   UNTIL CON-IDX > WS-CONTRACT-COUNT.
096200
096300       521-TEST-ONE-CHILD.
096400           IF CT-PARENT-NUMBER (CON-IDX) = WS-SEARCH-KEY
096500               ADD 1 TO WS-CHILD-COUNT
096600           END-IF.
096700
096800       522-PAYOFF-PASS.
096900           SET CON-IDX TO 1.
097000           PERFORM 523-PAYOFF-ONE-CHILD
097100                   VARYING CON-IDX FROM 1 BY 1
097200                   UNTIL CON-IDX > WS-CONTRACT-COUNT
097300                      OR WS-REMAINING-AMOUNT NOT > 0.
097400
097500       523-PAYOFF-ONE-CHILD.
097600           IF CT-PARENT-NUMBER (CON-IDX) = WS-MASTER-NUMBER AND
097700              CT-IS-ACTIVE (CON-IDX)                        AND
097800              CT-OUTSTANDING-BALANCE (CON-IDX) > 0
097900               IF CT-OUTSTANDING-BALANCE (CON-IDX) < WS-REMAINING-AMOUNT
098000                   SUBTRACT CT-OUTSTANDING-BALANCE (CON-IDX)
098100                       FROM WS-REMAINING-AMOUNT
098200                   MOVE 0 TO CT-OUTSTANDING-BALANCE (CON-IDX)
098300               ELSE
098400                   SUBTRACT WS-REMAINING-AMOUNT
098500                       FROM CT-OUTSTANDING-BALANCE (CON-IDX)
098600                   MOVE 0 TO WS-REMAINING-AMOUNT
098700               END-IF
098800           END-IF.
098900
099000       525-PREPAY-PASS.
099100           MOVE 'N' TO WS-ANY-POSITIVE-PREMIUM.
099200           SET CON-IDX TO 1.
099300           PERFORM 526-PREPAY-ONE-CHILD
099400                   VARYING CON-IDX FROM 1 BY 1
099500                   UNTIL CON-IDX > WS-CONTRACT-COUNT
099600                      OR WS-REMAINING-AMOUNT NOT > 0.
099700
099800       526-PREPAY-ONE-CHILD.
099900           IF CT-PARENT-NUMBER (CON-IDX) = WS-MASTER-NUMBER AND
100000              CT-IS-ACTIVE (CON-IDX)                        AND
100100              CT-PREMIUM (CON-IDX) > 0
100200               MOVE 'Y' TO WS-ANY-POSITIVE-PREMIUM
100300               IF CT-PREMIUM (CON-IDX) < WS-REMAINING-AMOUNT
100400                   SUBTRACT CT-PREMIUM (CON-IDX)
100500                       FROM CT-OUTSTANDING-BALANCE (CON-IDX)
100600                   SUBTRACT CT-PREMIUM (CON-IDX) FROM WS-REMAINING-AMOUNT
100700               ELSE
100800                   SUBTRACT WS-REMAINING-AMOUNT
100900                       FROM CT-OUTSTANDING-BALANCE (CON-IDX)
101000                   MOVE 0 TO WS-REMAINING-AMOUNT
101100               END-IF
101200           END-IF.
101300
101400       530-WRITE-PAYHIST.
101500           MOVE PAYTRAN-CONTRACT-NUMBER TO PAYHIST-CONTRACT-NUMBER.
101600           MOVE WS-TODAY-YEAR  TO PHTS-YEAR.
101700           MOVE WS-TODAY-MONTH TO PHTS-MONTH.
101800           MOVE WS-TODAY-DAY   TO PHTS-DAY.
101900           MOVE WS-TR-HH       TO PHTS-HOUR.
102000           MOVE WS-TR-MM       TO PHTS-MINUTE.
102100           MOVE WS-TR-SS       TO PHTS-SECOND.
102200           MOVE PAYTRAN-AMOUNT TO PAYHIST-AMOUNT.
102300           WRITE PAYHIST-OUT-REC FROM PAYMENT-HISTORY-RECORD.
102400
102500      *================================================================
102600      * 600-CLAIM-RUN -- READ CLAIMS-IN AND SETTLE EACH CLAIM AGAINST
102700      * ITS CONTRACT.
102800      *================================================================
102900       600-CLAIM-RUN.
103000           PERFORM 605-READ-CLAIM.
103100           PERFORM 606-PROCESS-ONE-CLAIM THRU 606-EXIT
103200                   UNTIL CLAIMS-EOF.
103300       600-EXIT.
103400           EXIT.
103500
103600       605-READ-CLAIM.
103700           READ CLAIMS-IN INTO CLAIM-TRANSACTION-RECORD
103800               AT END
103900                   MOVE 'Y' TO SW-CLAIMS-EOF
104000           END-READ.
104100
104150      * TKT-1511 (02/03/09 RVD) -- CLAIMTRN-CLAIM-TYPE WAS BEING READ
104160      * OFF CLAIMS-IN AND THEN IGNORED.  A CLAIM NOW HAS TO DECLARE
104170      * THE SAME TYPE AS THE CONTRACT IT IS FILED AGAINST OR IT IS
104180      * REJECTED OUTRIGHT -- THIS IS WHAT KEEPS A "V" CLAIM FILED
104190      * AGAINST A MASTER CONTRACT FROM FALLING INTO THE VEHICLE
104195      * PAYOUT LOGIC BELOW, WHICH HAS NO BUSINESS PAYING A MASTER.
104200       606-PROCESS-ONE-CLAIM.
104300           IF CLAIMS-EOF
104400               GO TO 606-EXIT
104500           END-IF.
104600           MOVE CLAIMTRN-CONTRACT-NUMBER TO WS-SEARCH-KEY.
104700           PERFORM 900-FIND-CONTRACT-BY-NUMBER.
104800           MOVE 'Y' TO WS-CLAIM-OK.
104900           IF CONTRACT-NOT-FOUND
105000               MOVE 'N' TO WS-CLAIM-OK
105100           ELSE
105200               IF CT-IS-INACTIVE (WS-FOUND-IDX)
105300                   MOVE 'N' TO WS-CLAIM-OK
105310               END-IF
105320               IF CLAIM-TYPE-TRAVEL
105330                   AND NOT CT-TYPE-TRAVEL (WS-FOUND-IDX)
105340                   MOVE 'N' TO WS-CLAIM-OK
105350               END-IF
105360               IF CLAIM-TYPE-VEHICLE
105370                   AND NOT CT-TYPE-SINGLE (WS-FOUND-IDX)
105380                   MOVE 'N' TO WS-CLAIM-OK
105390               END-IF
105500           END-IF.
105510           IF WS-CLAIM-OK = 'Y'
105520               IF CLAIM-TYPE-TRAVEL
105530                   PERFORM 610-CLAIM-TRAVEL
105540               ELSE
105550                   PERFORM 620-CLAIM-VEHICLE
105560               END-IF
105570           END-IF.
105600           IF WS-CLAIM-OK = 'N'
105700               MOVE CLAIMTRN-CONTRACT-NUMBER TO ERR-KEY
105800               MOVE 'CLAIM REJECTED' TO ERR-REASON
105900               PERFORM 640-WRITE-CLAIM-ERROR
106000           ELSE
106600               ADD 1 TO WS-CLAIMS-PROCESSED
106700           END-IF.
106800           PERFORM 605-READ-CLAIM.
106900       606-EXIT.
107000           EXIT.
107100
107200      *----------------------------------------------------------------
107300      * 610-CLAIM-TRAVEL -- A TRAVEL CLAIM PAYS EVERY AFFECTED PERSON
107400      * WHO IS ACTUALLY INSURED UNDER THE CONTRACT, EACH RECEIVING AN
107500      * EQUAL SHARE OF THE CONTRACT'S COVERAGE (TRUNCATED).  THE
107600      * CONTRACT IS DEACTIVATED AFTERWARD, REGARDLESS OF THE AMOUNT
107650      * CLAIMED.
107680      * TKT-1511 (02/03/09 RVD) -- AN EMPTY AFFECTED-PERSON LIST OR ONE
107690      * NAMING SOMEONE NOT INSURED UNDER THE CONTRACT IS NOT A PARTIAL
107700      * CLAIM, IT IS NOT A VALID CLAIM -- THE WHOLE THING IS REJECTED
107710      * BEFORE ANY MONEY MOVES OR THE CONTRACT IS TOUCHED.
107800      *----------------------------------------------------------------
107900       610-CLAIM-TRAVEL.
107910           PERFORM 615-CHECK-ALL-AFFECTED-INSURED.
107920           IF WS-ALL-AFFECTED-INS = 'N'
107930               MOVE 'N' TO WS-CLAIM-OK
107940           ELSE
108100               COMPUTE WS-PAYOUT-PER-PERSON =
108200                   CT-COVERAGE-AMOUNT (WS-FOUND-IDX)
108300                   / CLAIMTRN-AFFECTED-PERSON-COUNT
108400               SET WS-PAY-IDX TO 1
108500               PERFORM 614-PAY-ONE-PERSON
108600                       VARYING WS-PAY-IDX FROM 1 BY 1
108700                       UNTIL WS-PAY-IDX > CLAIMTRN-AFFECTED-PERSON-COUNT
108900               PERFORM 630-DEACTIVATE-CONTRACT
108950           END-IF.
109000
109010      * 615/616 -- A TRAVEL CLAIM IS ONLY GOOD IF THE AFFECTED-PERSON
109020      * LIST IS NON-EMPTY AND EVERY NAME ON IT IS ON FILE AND ACTUALLY
109030      * INSURED UNDER THIS CONTRACT.
109040       615-CHECK-ALL-AFFECTED-INSURED.
109050           MOVE 'Y' TO WS-ALL-AFFECTED-INS.
109060           IF CLAIMTRN-AFFECTED-PERSON-COUNT = 0
109070               MOVE 'N' TO WS-ALL-AFFECTED-INS
109080           ELSE
109090               SET WS-PAY-IDX TO 1
109100               PERFORM 616-CHECK-ONE-AFFECTED
109110                       VARYING WS-PAY-IDX FROM 1 BY 1
109120                       UNTIL WS-PAY-IDX > CLAIMTRN-AFFECTED-PERSON-COUNT
109130           END-IF.
109140
109150       616-CHECK-ONE-AFFECTED.
109160           MOVE CLAIMTRN-AFFECTED-PERSON-IDS (WS-PAY-IDX)
109170                                    TO WS-PERSON-SEARCH-KEY.
109180           PERFORM 910-FIND-PERSON-BY-ID.
109190           IF PERSON-NOT-FOUND
109200               MOVE 'N' TO WS-ALL-AFFECTED-INS
109210           ELSE
109220               PERFORM 612-CHECK-ALL-INSURED
109230               IF WS-PERSON-INSURED = 'N'
109240                   MOVE 'N' TO WS-ALL-AFFECTED-INS
109250               END-IF
109260           END-IF.
109270
109280       614-PAY-ONE-PERSON.
109290           MOVE CLAIMTRN-AFFECTED-PERSON-IDS (WS-PAY-IDX)
109300                                    TO WS-PERSON-SEARCH-KEY.
109400           PERFORM 910-FIND-PERSON-BY-ID.
109500           IF PERSON-WAS-FOUND
109600               PERFORM 612-CHECK-ALL-INSURED
109700               IF WS-PERSON-INSURED = 'Y'
109800                   ADD WS-PAYOUT-PER-PERSON
109900                       TO PE-PAID-OUT (WS-FOUND-PER-IDX)
110000               END-IF
110100           END-IF.
110200
110300      * 612/613 -- CONFIRM THE PERSON BEING PAID IS ACTUALLY ONE OF
110400      * THE CONTRACT'S INSURED PERSONS BEFORE RELEASING THE PAYOUT.
110500       612-CHECK-ALL-INSURED.
110600           PERFORM 613-CHECK-ONE-INSURED.
110700
110800       613-CHECK-ONE-INSURED.
110900           MOVE 'N' TO WS-PERSON-INSURED.
111000           SET WS-PERS-CK-IDX TO 1.
111100           PERFORM 613-TEST-AGAINST-ONE-INSURED 10 TIMES.
111200
111300       613-TEST-AGAINST-ONE-INSURED.
111400           IF CT-INSURED-PERSON-IDS (WS-FOUND-IDX WS-PERS-CK-IDX)
111500                   = WS-PERSON-SEARCH-KEY
111600               MOVE 'Y' TO WS-PERSON-INSURED
111700           END-IF.
111800           SET WS-PERS-CK-IDX UP BY 1.
111900
112000      *----------------------------------------------------------------
112100      * 620-CLAIM-VEHICLE -- A VEHICLE CLAIM PAYS THE BENEFICIARY IF
112200      * ONE IS ON FILE, OTHERWISE THE POLICYHOLDER, THE FULL COVERAGE
112300      * AMOUNT.  THE CONTRACT IS DEACTIVATED ONLY WHEN THE EXPECTED
112400      * DAMAGES ARE AT LEAST 70% OF THE VEHICLE'S ORIGINAL VALUE
112450      * (TESTED BY CROSS MULTIPLICATION: DAMAGES * 10 >= VALUE * 7).
112460      * TKT-1511 (02/03/09 RVD) -- A CLAIM WITH NO EXPECTED DAMAGES ON
112470      * IT IS NOT A LOSS, SO IT IS NOT PAID -- THE WHOLE CLAIM IS
112480      * REJECTED BEFORE ANY PAYOUT OR DEACTIVATION TEST IS DONE.
112600      *----------------------------------------------------------------
112700       620-CLAIM-VEHICLE.
112710           IF CLAIMTRN-EXPECTED-DAMAGES NOT > 0
112720               MOVE 'N' TO WS-CLAIM-OK
112730           ELSE
112800               IF CT-BENEFICIARY-ID (WS-FOUND-IDX) NOT = SPACES
112900                   MOVE CT-BENEFICIARY-ID (WS-FOUND-IDX)
113000                                        TO WS-PERSON-SEARCH-KEY
113100               ELSE
113200                   MOVE CT-POLICYHOLDER-ID (WS-FOUND-IDX)
113300                                        TO WS-PERSON-SEARCH-KEY
113400               END-IF
113500               PERFORM 910-FIND-PERSON-BY-ID
113600               IF PERSON-WAS-FOUND
113700                   ADD CT-COVERAGE-AMOUNT (WS-FOUND-IDX)
113800                       TO PE-PAID-OUT (WS-FOUND-PER-IDX)
113900               END-IF
114000               MOVE 'N' TO WS-DEACTIVATE-AFTER
114100               IF (CLAIMTRN-EXPECTED-DAMAGES * 10) >=
114200                  (CT-VEHICLE-ORIG-VALUE (WS-FOUND-IDX) * 7)
114300                   MOVE 'Y' TO WS-DEACTIVATE-AFTER
114400               END-IF
114500               IF WS-DEACTIVATE-AFTER = 'Y'
114600                   PERFORM 630-DEACTIVATE-CONTRACT
114700               END-IF
114750           END-IF.
114800
114900      * 630-DEACTIVATE-CONTRACT -- DEACTIVATING A MASTER CASCADES TO
115000      * ALL ITS CHILDREN; DEACTIVATING A CHILD OR A STAND-ALONE
115100      * CONTRACT AFFECTS ONLY ITSELF.
115200       630-DEACTIVATE-CONTRACT.
115300           SET CT-IS-INACTIVE (WS-FOUND-IDX) TO TRUE.
115400           IF CT-TYPE-MASTER (WS-FOUND-IDX)
115500               MOVE CT-NUMBER (WS-FOUND-IDX) TO WS-MASTER-NUMBER
115600               PERFORM 635-DEACTIVATE-CHILDREN
115700           END-IF.
115800
115900       635-DEACTIVATE-CHILDREN.
116000           SET CON-IDX TO 1.
116100           PERFORM 636-DEACTIVATE-ONE-CHILD
116200                   VARYING CON-IDX FROM 1 BY 1
116300                   UNTIL CON-IDX > WS-CONTRACT-COUNT.
116400
116500       636-DEACTIVATE-ONE-CHILD.
116600           IF CT-PARENT-NUMBER (CON-IDX) = WS-MASTER-NUMBER
116700               SET CT-IS-INACTIVE (CON-IDX) TO TRUE
116800           END-IF.
116900
117000       640-WRITE-CLAIM-ERROR.
117100           WRITE ERRORS-OUT-REC FROM WS-ERROR-LINE.
117200           ADD 1 TO WS-CLAIMS-REJECTED.
117300
117400      *================================================================
117500      * 650-WRITE-CONTRACTS-OUT -- WRITE THE UPDATED CONTRACT REGISTER
117600      * BACK OUT TO CONTRACTS-OUT, ONE RECORD PER CONTRACT.
117700      *================================================================
117800       650-WRITE-CONTRACTS-OUT.
117900           SET CON-IDX TO 1.
118000           PERFORM 655-WRITE-ONE-CONTRACT-OUT
118100                   VARYING CON-IDX FROM 1 BY 1
118200                   UNTIL CON-IDX > WS-CONTRACT-COUNT.
118300
118400       655-WRITE-ONE-CONTRACT-OUT.
118500           MOVE CT-NUMBER (CON-IDX)         TO CONTRACT-NUMBER.
118600           MOVE CT-TYPE (CON-IDX)            TO CONTRACT-TYPE.
118700           MOVE CT-POLICYHOLDER-ID (CON-IDX) TO CONTRACT-POLICYHOLDER-ID.
118800           MOVE CT-BENEFICIARY-ID (CON-IDX)  TO CONTRACT-BENEFICIARY-ID.
118900           MOVE CT-ACTIVE-FLAG (CON-IDX)     TO CONTRACT-ACTIVE-FLAG.
119000           MOVE CT-COVERAGE-AMOUNT (CON-IDX) TO CONTRACT-COVERAGE-AMOUNT.
119100           MOVE CT-PREMIUM (CON-IDX)         TO CONTRACT-PREMIUM.
119200           MOVE CT-PAYMENT-FREQUENCY (CON-IDX)
119300                                    TO CONTRACT-PAYMENT-FREQUENCY.
119400           MOVE CT-NEXT-PAYMENT-DATE (CON-IDX)
119500                                    TO CONTRACT-NEXT-PAYMENT-DATE.
119600           MOVE CT-OUTSTANDING-BALANCE (CON-IDX)
119700                                    TO CONTRACT-OUTSTANDING-BALANCE.
119800           MOVE CT-PARENT-NUMBER (CON-IDX)   TO CONTRACT-PARENT-NUMBER.
119900           MOVE CT-LICENSE-PLATE (CON-IDX)   TO CONTRACT-LICENSE-PLATE.
120000           MOVE CT-VEHICLE-ORIG-VALUE (CON-IDX)
120100                                    TO CONTRACT-VEHICLE-ORIG-VALUE.
120200           MOVE CT-INSURED-PERSON-COUNT (CON-IDX)
120300                                    TO CONTRACT-INSURED-PERSON-COUNT.
120400           SET WS-COPY-IDX TO 1.
120500           PERFORM 656-COPY-PERSON-ID-OUT 10 TIMES.
120600           WRITE CONTRACTS-OUT-REC FROM CONTRACT-RECORD.
120700
120800       656-COPY-PERSON-ID-OUT.
120900           MOVE CT-INSURED-PERSON-IDS (CON-IDX WS-COPY-IDX)
121000                     TO CONTRACT-INSURED-PERSON-IDS (WS-COPY-IDX).
121100           SET WS-COPY-IDX UP BY 1.
121200
121300      *================================================================
121400      * 700-REPORT-RUN -- PRODUCE THE 132-COLUMN SUMMARY REPORT.
121500      * SECTION 1 LISTS EVERY CONTRACT WITH A CONTROL BREAK ON
121600      * CONTRACT TYPE; SECTION 2 LISTS EVERY PERSON WHO HAS BEEN PAID
121700      * OUT A NON-ZERO AMOUNT; A FINAL LINE GIVES THE RUN COUNTS.
121800      *================================================================
121900       700-REPORT-RUN.
122000           PERFORM 705-WRITE-REPORT-HEADING.
122100           PERFORM 710-REPORT-CONTRACTS THRU 710-EXIT.
122200           PERFORM 720-REPORT-PERSONS THRU 720-EXIT.
122300           PERFORM 730-REPORT-COUNTS.
122400
122500       705-WRITE-REPORT-HEADING.
122600           MOVE WS-TODAY-MONTH TO RPT-RUN-DATE (1:2).
122700           MOVE '/'             TO RPT-RUN-DATE (3:1).
122800           MOVE WS-TODAY-DAY    TO RPT-RUN-DATE (4:2).
122900           MOVE '/'             TO RPT-RUN-DATE (6:1).
123000           MOVE WS-TODAY-YEAR   TO RPT-RUN-DATE (7:4).
123100           WRITE REPORT-OUT-REC FROM RPT-HEADING-1
123200               AFTER ADVANCING PAGE.
123300           WRITE REPORT-OUT-REC FROM RPT-HEADING-2
123400               AFTER ADVANCING 2 LINES.
123500
123600      * 710-REPORT-CONTRACTS -- THE REGISTER IS HELD IN UNDERWRITING
123700      * (INPUT) ORDER, NOT CONTRACT-TYPE ORDER -- A CHILD CAN BE
123710      * UNDERWRITTEN LONG AFTER ITS MASTER AND TRAVEL CONTRACTS CAN
123720      * FALL ANYWHERE IN THE RUN -- SO THE CONTROL BREAK CANNOT JUST
123730      * WATCH FOR THE TYPE TO CHANGE AS IT WALKS THE TABLE ONCE.
123740      * INSTEAD THE TABLE IS WALKED THREE TIMES, ONCE PER CONTRACT
123750      * TYPE (S, THEN M, THEN T), EACH WALK PRINTING ONLY ITS OWN
123760      * TYPE AND SUBTOTALING AS IT GOES (TKT-1498).
124000       710-REPORT-CONTRACTS.
124100           MOVE 0 TO WS-GRAND-TOTAL.
124300           IF WS-CONTRACT-COUNT = 0
124400               GO TO 710-EXIT
124500           END-IF.
124510           MOVE 'S' TO WS-REPORT-TYPE.
124520           PERFORM 711-REPORT-ONE-TYPE-GROUP.
124530           MOVE 'M' TO WS-REPORT-TYPE.
124540           PERFORM 711-REPORT-ONE-TYPE-GROUP.
124550           MOVE 'T' TO WS-REPORT-TYPE.
124560           PERFORM 711-REPORT-ONE-TYPE-GROUP.
125300           PERFORM 718-WRITE-GRAND-TOTAL.
125400       710-EXIT.
125500           EXIT.
125600
125610       711-REPORT-ONE-TYPE-GROUP.
125620           MOVE 0 TO WS-TYPE-SUBTOTAL.
125630           MOVE 'N' TO WS-TYPE-PRINTED.
125640           SET CON-IDX TO 1.
125650           PERFORM 712-REPORT-ONE-CONTRACT
125660                   VARYING CON-IDX FROM 1 BY 1
125670                   UNTIL CON-IDX > WS-CONTRACT-COUNT.
125680           IF WS-TYPE-PRINTED = 'Y'
125690               PERFORM 715-WRITE-TYPE-SUBTOTAL
125695           END-IF.
125700
125710       712-REPORT-ONE-CONTRACT.
125800           IF CT-TYPE (CON-IDX) = WS-REPORT-TYPE
125900               MOVE 'Y' TO WS-TYPE-PRINTED
126400               MOVE CT-NUMBER (CON-IDX)     TO RPT-CT-NUMBER
126500               MOVE CT-TYPE (CON-IDX)        TO RPT-CT-TYPE
126600               MOVE CT-POLICYHOLDER-ID (CON-IDX)
126610                                        TO RPT-CT-HOLDER
126700               MOVE CT-ACTIVE-FLAG (CON-IDX) TO RPT-CT-ACTIVE
126800               MOVE CT-COVERAGE-AMOUNT (CON-IDX)
126810                                        TO RPT-CT-COVERAGE
126900               MOVE CT-PREMIUM (CON-IDX)     TO RPT-CT-PREMIUM
127000               MOVE CT-OUTSTANDING-BALANCE (CON-IDX)
127010                                        TO RPT-CT-BALANCE
127100               WRITE REPORT-OUT-REC FROM RPT-CONTRACT-DETAIL
127200                   AFTER ADVANCING 1 LINE
127300               ADD CT-OUTSTANDING-BALANCE (CON-IDX)
127310                   TO WS-TYPE-SUBTOTAL
127400               ADD CT-OUTSTANDING-BALANCE (CON-IDX)
127410                   TO WS-GRAND-TOTAL
127420           END-IF.
127500
127600       715-WRITE-TYPE-SUBTOTAL.
127700           MOVE WS-REPORT-TYPE  TO RPT-SUB-TYPE.
127800           MOVE WS-TYPE-SUBTOTAL TO RPT-SUB-AMOUNT.
127900           WRITE REPORT-OUT-REC FROM RPT-TYPE-SUBTOTAL
128000               AFTER ADVANCING 1 LINE.
128100
128200       718-WRITE-GRAND-TOTAL.
128300           MOVE WS-GRAND-TOTAL TO RPT-GRAND-AMOUNT.
128400           WRITE REPORT-OUT-REC FROM RPT-GRAND-TOTAL
128500               AFTER ADVANCING 2 LINES.
128600
128700      * 720-REPORT-PERSONS -- LIST ONLY THOSE PERSONS WITH A NON-ZERO
128800      * PAID-OUT AMOUNT (TKT-1210, 08/01/04).
128900       720-REPORT-PERSONS.
129000           MOVE 0 TO WS-PERSON-TOTAL.
129100           WRITE REPORT-OUT-REC FROM RPT-HEADING-3
129200               AFTER ADVANCING 2 LINES.
129300           IF WS-PERSON-COUNT = 0
129400               GO TO 720-EXIT
129500           END-IF.
129600           SET PER-IDX TO 1.
129700           PERFORM 722-REPORT-ONE-PERSON
129800                   VARYING PER-IDX FROM 1 BY 1
129900                   UNTIL PER-IDX > WS-PERSON-COUNT.
130000           MOVE WS-PERSON-TOTAL TO RPT-PERSON-AMOUNT.
130100           WRITE REPORT-OUT-REC FROM RPT-PERSON-TOTAL
130200               AFTER ADVANCING 2 LINES.
130300       720-EXIT.
130400           EXIT.
130500
130600       722-REPORT-ONE-PERSON.
130700           IF PE-PAID-OUT (PER-IDX) NOT = 0
130800               MOVE PE-ID (PER-IDX)         TO RPT-PE-ID
130900               MOVE PE-LEGAL-FORM (PER-IDX) TO RPT-PE-FORM
131000               MOVE PE-PAID-OUT (PER-IDX)   TO RPT-PE-PAID-OUT
131100               WRITE REPORT-OUT-REC FROM RPT-PERSON-DETAIL
131200                   AFTER ADVANCING 1 LINE
131300               ADD PE-PAID-OUT (PER-IDX) TO WS-PERSON-TOTAL
131400           END-IF.
131500
131600       730-REPORT-COUNTS.
131700           MOVE WS-CONTRACTS-REGISTERED TO RPT-CNT-CONTRACTS.
131800           MOVE WS-PAYMENTS-APPLIED     TO RPT-CNT-PAYMENTS.
131900           MOVE WS-CLAIMS-PROCESSED     TO RPT-CNT-CLAIMS.
132000           MOVE WS-RECORDS-REJECTED     TO RPT-CNT-REJECTED.
132100           WRITE REPORT-OUT-REC FROM RPT-COUNTS-LINE
132200               AFTER ADVANCING 2 LINES.
132300
132400      *================================================================
132500      * 800-CLOSE-FILES
132600      *================================================================
132700       800-CLOSE-FILES.
132800           CLOSE PERSONS-IN VEHICLES-IN CONTRACTS-IN PAYMENTS-IN
132900                 CLAIMS-IN CONTRACTS-OUT PAYHIST-OUT REPORT-OUT
133000                 ERRORS-OUT.
133100
133200      *================================================================
133300      * GENERIC TABLE-SEARCH UTILITIES SHARED BY THE UNDERWRITING,
133400      * PAYMENT AND CLAIM PARAGRAPHS ABOVE.
133500      *================================================================
133600       900-FIND-CONTRACT-BY-NUMBER.
133700           SET CONTRACT-NOT-FOUND TO TRUE.
133800           SET CON-IDX TO 1.
133900           PERFORM 901-TEST-ONE-CONTRACT
134000                   VARYING CON-IDX FROM 1 BY 1
134100                   UNTIL CON-IDX > WS-CONTRACT-COUNT
134200                      OR CONTRACT-WAS-FOUND.
134300
134400       901-TEST-ONE-CONTRACT.
134500           IF CT-NUMBER (CON-IDX) = WS-SEARCH-KEY
134600               SET CONTRACT-WAS-FOUND TO TRUE
134700               SET WS-FOUND-IDX TO CON-IDX
134800           END-IF.
134900
135000       910-FIND-PERSON-BY-ID.
135100           SET PERSON-NOT-FOUND TO TRUE.
135200           SET PER-SCAN-IDX TO 1.
135300           PERFORM 911-TEST-ONE-PERSON
135400                   VARYING PER-SCAN-IDX FROM 1 BY 1
135500                   UNTIL PER-SCAN-IDX > WS-PERSON-COUNT
135600                      OR PERSON-WAS-FOUND.
135700
135800       911-TEST-ONE-PERSON.
135900           IF PE-ID (PER-SCAN-IDX) = WS-PERSON-SEARCH-KEY
136000               SET PERSON-WAS-FOUND TO TRUE
136100               SET WS-FOUND-PER-IDX TO PER-SCAN-IDX
136200           END-IF.
136300
