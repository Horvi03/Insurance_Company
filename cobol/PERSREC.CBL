000100*================================================================
000200*  PERSREC  --  POLICYHOLDER / INSURED PARTY MASTER RECORD
000300*  GROUP AND INDIVIDUAL LINES DIVISION  --  POLICY RECORDS UNIT
000400*================================================================
000500* DATE-WRITTEN.  14/03/1991.
000600* CHANGE LOG.
000700*  14-MAR-1991 RCH TKT-0118 ORIGINAL LAYOUT, BIRTH NUM/REG NUM
000800*  02-NOV-1993 LMV TKT-0344 ADDED PID-CHAR REDEFINES FOR IDVALID
000900*  19-SEP-1998 RCH TKT-0977 Y2K -- REG NUM AND BIRTH NUM REVIEWED,
001000*               NO 2-DIGIT YEAR STORED ON THIS RECORD, NO CHANGE
001100*  08-JAN-2004 DGF TKT-1210 PAID-OUT-AMOUNT WIDENED TO S9(9)
001200*================================================================
001300*
001400* 01  PERSON-RECORD                               LRECL = 21
001500*
001600 01  PERSON-RECORD.
001700     05  PERSON-ID                       PIC X(10).
001800     05  PERSON-LEGAL-FORM               PIC X(01).
001900         88  PERSON-IS-NATURAL               VALUE 'N'.
002000         88  PERSON-IS-LEGAL-ENTITY          VALUE 'L'.
002100     05  PERSON-PAID-OUT-AMOUNT          PIC S9(9).
002200     05  FILLER                          PIC X(01).
002300*
002400* ALTERNATE VIEW OF THE RECORD, CHARACTER BY CHARACTER, SO
002500* IDVALID CAN WALK THE BIRTH-NUMBER / REG-NUMBER DIGITS WITHOUT
002600* A REFERENCE MODIFICATION ON EVERY COMPARE.
002700*
002800 01  PERSON-ID-CHAR-TABLE REDEFINES PERSON-RECORD.
002900     05  PID-CHAR                        PIC X(01)
003000                                          OCCURS 10 TIMES.
003100     05  FILLER                          PIC X(11).
