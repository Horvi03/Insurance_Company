000100*================================================================
000200*  VEHIREC  --  INSURED VEHICLE MASTER RECORD
000300*  POLICY RECORDS UNIT
000400*================================================================
000500* DATE-WRITTEN.  14/03/1991.
000600* CHANGE LOG.
000700*  14-MAR-1991 RCH TKT-0118 ORIGINAL LAYOUT
000800*  02-NOV-1993 LMV TKT-0344 ADDED VPLATE-CHAR REDEFINES
000900*================================================================
001000*
001100* 01  VEHICLE-RECORD                              LRECL = 17
001200*
001300 01  VEHICLE-RECORD.
001400     05  VEHICLE-LICENSE-PLATE           PIC X(07).
001500     05  VEHICLE-ORIGINAL-VALUE          PIC S9(9).
001600     05  FILLER                          PIC X(01).
001700*
001800* ALTERNATE VIEW, CHARACTER BY CHARACTER, FOR THE PLATE-PATTERN
001900* EDIT IN INSPROC (EACH POSITION MUST BE A-Z OR 0-9).
002000*
002100 01  VEHICLE-PLATE-CHAR-TABLE REDEFINES VEHICLE-RECORD.
002200     05  VPLATE-CHAR                     PIC X(01)
002300                                          OCCURS 7 TIMES.
002400     05  FILLER                          PIC X(10).
