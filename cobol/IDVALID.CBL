000100*================================================================
000200* IDVALID
000300* VALIDATES A PERSON-ID AS A BIRTH NUMBER (NATURAL PERSON) OR A
000400* REGISTRATION NUMBER (LEGAL ENTITY).  CALLED ONCE PER PERSONS
000500* RECORD FROM INSPROC 200-LOAD-PERSONS.
000600*================================================================
000700       IDENTIFICATION DIVISION.
000800       PROGRAM-ID.    IDVALID.
000900       AUTHOR.        L. VILLARROEL.
001000       INSTALLATION.  POLICY RECORDS UNIT.
001100       DATE-WRITTEN.  09/14/1993.
001200       DATE-COMPILED.
001300       SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600* DATE      BY  TICKET    DESCRIPTION
001700* --------  --- --------  -------------------------------------
001800* 09/14/93  LMV TKT-0344  ORIGINAL PROGRAM -- BIRTH NUMBER AND
001900*                         REGISTRATION NUMBER CHECKS
002000* 02/02/94  LMV TKT-0351  ADDED FEMALE-MONTH OFFSET (MM 51-62)
002100* 21/07/95  RCH TKT-0429  FIXED 9-DIGIT YEAR WINDOW, RR <= 53
002200* 11/12/96  RCH TKT-0602  ADDED LEAP-YEAR CHECK TO CALENDAR EDIT
002300* 19/09/98  RCH TKT-0977  Y2K -- 10-DIGIT WINDOW YEAR NOW TESTED
002400*                         AGAINST A 4-DIGIT CENTURY BREAK (RR <
002500*                         54 = 20XX, ELSE 19XX).  9-DIGIT NUMBERS
002600*                         REMAIN 19XX ONLY, PER BUREAU RULE.
002700* 14-MAR-00 DGF TKT-1022  CHECKSUM DIVISOR MOVED TO A 77-LEVEL
002800*                         CONSTANT FOR READABILITY, NO LOGIC
002900*                         CHANGE.
003000* 08-JAN-04 DGF TKT-1210  CALENDAR EDIT NOW REJECTS A DATE AFTER
003100*                         THE RUN DATE (WS-TODAY-YMD PASSED IN).
003200* 30-JUN-08 DGF TKT-1388  REGISTRATION NUMBER NOW ACCEPTS 6 OR 8
003300*                         DIGITS, PREVIOUSLY 6 ONLY.
003400*================================================================
003500
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER.  IBM-390.
003900       OBJECT-COMPUTER.  IBM-390.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200
004300       DATA DIVISION.
004400       WORKING-STORAGE SECTION.
004500* CONSTANTS
004600       77  WS-CHECKSUM-DIVISOR         PIC 9(02) COMP VALUE 11.
004700       77  WS-DIGIT-COUNT              PIC 9(02) COMP VALUE 0.
004800       77  WS-SIGN-FLAG                PIC X(01) VALUE '+'.
004900           88  WS-SIGN-IS-PLUS             VALUE '+'.
005000           88  WS-SIGN-IS-MINUS            VALUE '-'.
005100
005200* WORK AREAS FOR THE BIRTH-NUMBER CHECK
005300       01  WS-BIRTH-WORK.
005400           05  WS-BIRTH-LENGTH         PIC 9(02) COMP.
005500           05  WS-BIRTH-9              PIC 9(09).
005600           05  WS-BIRTH-10             PIC 9(10).
005700           05  WS-RR                   PIC 9(02).
005800           05  WS-MM-RAW               PIC 9(02).
005900           05  WS-MM-ACTUAL            PIC 9(02).
006000           05  WS-DD                   PIC 9(02).
006100           05  WS-CENTURY              PIC 9(02).
006200           05  WS-YEAR                 PIC 9(04).
006300           05  WS-CHECKSUM-TOTAL       PIC S9(04) COMP.
006400           05  WS-CHECKSUM-REM         PIC S9(04) COMP.
006500           05  FILLER                  PIC X(04).
006600
006700* ALTERNATE VIEW OF THE 9-DIGIT BIRTH NUMBER, DIGIT BY DIGIT,
006800* FOR THE RR/MM/DD SPLIT (NO REFERENCE MODIFICATION ON A
006900* NUMERIC-DISPLAY ITEM IN THIS SHOP'S STYLE).
007000
007100       01  WS-BIRTH-9-PARTS REDEFINES WS-BIRTH-9.
007200           05  WS-B9-RR                PIC 9(02).
007300           05  WS-B9-MM                PIC 9(02).
007400           05  WS-B9-DD                PIC 9(02).
007500           05  WS-B9-SEQ               PIC 9(03).
007600
007700* ALTERNATE VIEW OF THE 10-DIGIT BIRTH NUMBER FOR THE SAME SPLIT
007800* PLUS THE CHECK DIGIT.
007900
008000       01  WS-BIRTH-10-PARTS REDEFINES WS-BIRTH-10.
008100           05  WS-B10-RR               PIC 9(02).
008200           05  WS-B10-MM               PIC 9(02).
008300           05  WS-B10-DD               PIC 9(02).
008400           05  WS-B10-SEQ              PIC 9(03).
008500           05  WS-B10-CHECK            PIC 9(01).
008600
008700* DIGIT-BY-DIGIT VIEW OF THE 10-DIGIT NUMBER, FOR THE
008800* ALTERNATING-SUM CHECKSUM (+D1 -D2 +D3 -D4 ...).
008900
009000       01  WS-BIRTH-10-CHARS REDEFINES WS-BIRTH-10.
009100           05  WS-B10-DIGIT            PIC 9(01) OCCURS 10 TIMES.
009200
009300* WORK AREAS FOR THE CALENDAR EDIT
009400       01  WS-CALENDAR-WORK.
009500           05  WS-DAYS-IN-MONTH        PIC 9(02) COMP.
009600           05  WS-IS-LEAP-YEAR         PIC X(01).
009700               88  LEAP-YEAR               VALUE 'Y'.
009800               88  NOT-LEAP-YEAR           VALUE 'N'.
009900           05  WS-YEAR-MOD-4           PIC 9(02) COMP.
010000           05  WS-YEAR-MOD-100         PIC 9(02) COMP.
010100           05  WS-YEAR-MOD-400         PIC 9(04) COMP.
010200
010300* WORK AREAS FOR THE REGISTRATION-NUMBER CHECK
010400       01  WS-REG-WORK.
010500           05  WS-REG-LENGTH           PIC 9(02) COMP.
010600           05  WS-REG-IDX              PIC 9(02) COMP.
010700           05  WS-REG-CHAR             PIC X(01).
010800
010900       LINKAGE SECTION.
011000       01  LS-PERSON-ID                PIC X(10).
011100       01  LS-TODAY-YMD.
011200           05  LS-TODAY-YEAR           PIC 9(04).
011300           05  LS-TODAY-MONTH          PIC 9(02).
011400           05  LS-TODAY-DAY            PIC 9(02).
011500       01  LS-RESULT-AREA.
011600           05  LS-RESULT-CODE          PIC X(01).
011700               88  RESULT-IS-NATURAL       VALUE 'N'.
011800               88  RESULT-IS-LEGAL         VALUE 'L'.
011900               88  RESULT-IS-INVALID       VALUE '?'.
012000
012100       PROCEDURE DIVISION USING LS-PERSON-ID
012200                                LS-TODAY-YMD
012300                                LS-RESULT-AREA.
012400
012500* MAIN LINE -- TRY BIRTH NUMBER FIRST, THEN REGISTRATION NUMBER.
012600       100-ANALYZE-ID.
012700           SET RESULT-IS-INVALID TO TRUE.
012800           PERFORM 150-COUNT-ID-DIGITS.
012900           IF WS-DIGIT-COUNT = 9 OR WS-DIGIT-COUNT = 10
013000               PERFORM 200-TRY-BIRTH-NUMBER
013100           END-IF.
013200           IF RESULT-IS-INVALID
013300               PERFORM 300-TRY-REGISTRATION-NUMBER
013400           END-IF.
013500           GOBACK.
013600* ---
013700       150-COUNT-ID-DIGITS.
013800           MOVE 0 TO WS-DIGIT-COUNT.
013900           PERFORM 160-COUNT-ONE-CHAR
014000                   VARYING WS-REG-IDX FROM 1 BY 1
014100                   UNTIL WS-REG-IDX > 10.
014200       160-COUNT-ONE-CHAR.
014300           MOVE LS-PERSON-ID (WS-REG-IDX:1) TO WS-REG-CHAR.
014400           IF WS-REG-CHAR NOT = SPACE
014500               ADD 1 TO WS-DIGIT-COUNT
014600           END-IF.
014700* ---
014800* BIRTH NUMBER -- NATURAL PERSON.  9 OR 10 NUMERIC DIGITS.
014900       200-TRY-BIRTH-NUMBER.
015000           IF LS-PERSON-ID (1:WS-DIGIT-COUNT) IS NOT NUMERIC
015100               GO TO 200-EXIT
015200           END-IF.
015300           IF WS-DIGIT-COUNT = 9
015400               MOVE LS-PERSON-ID (1:9) TO WS-BIRTH-9
015500               MOVE WS-B9-RR TO WS-RR
015600               MOVE WS-B9-MM TO WS-MM-RAW
015700               MOVE WS-B9-DD TO WS-DD
015800               PERFORM 210-EDIT-MONTH
015900               IF RESULT-IS-INVALID
016000                   GO TO 200-EXIT
016100               END-IF
016200               IF WS-RR > 53
016300                   GO TO 200-EXIT
016400               END-IF
016500               COMPUTE WS-YEAR = 1900 + WS-RR
016600           ELSE
016700               MOVE LS-PERSON-ID (1:10) TO WS-BIRTH-10
016800               MOVE WS-B10-RR TO WS-RR
016900               MOVE WS-B10-MM TO WS-MM-RAW
017000               MOVE WS-B10-DD TO WS-DD
017100               PERFORM 210-EDIT-MONTH
017200               IF RESULT-IS-INVALID
017300                   GO TO 200-EXIT
017400               END-IF
017500               PERFORM 220-EDIT-CHECKSUM
017600               IF RESULT-IS-INVALID
017700                   GO TO 200-EXIT
017800               END-IF
017900               IF WS-RR < 54
018000                   COMPUTE WS-YEAR = 2000 + WS-RR
018100               ELSE
018200                   COMPUTE WS-YEAR = 1900 + WS-RR
018300               END-IF
018400           END-IF.
018500           PERFORM 230-EDIT-CALENDAR-DATE.
018600           IF RESULT-IS-INVALID
018700               GO TO 200-EXIT
018800           END-IF.
018900           SET RESULT-IS-NATURAL TO TRUE.
019000       200-EXIT.
019100           EXIT.
019200* ---
019300* MONTH -- 01-12 MALE, 51-62 FEMALE (ACTUAL MONTH = MM - 50).
019400       210-EDIT-MONTH.
019500           IF WS-MM-RAW >= 1 AND WS-MM-RAW <= 12
019600               MOVE WS-MM-RAW TO WS-MM-ACTUAL
019700               SET RESULT-IS-NATURAL TO TRUE
019800           ELSE
019900               IF WS-MM-RAW >= 51 AND WS-MM-RAW <= 62
020000                   COMPUTE WS-MM-ACTUAL = WS-MM-RAW - 50
020100                   SET RESULT-IS-NATURAL TO TRUE
020200               ELSE
020300                   SET RESULT-IS-INVALID TO TRUE
020400               END-IF
020500           END-IF.
020600* ---
020700* CHECKSUM -- ALTERNATING SUM OF ALL 10 DIGITS DIVISIBLE BY 11.
020800       220-EDIT-CHECKSUM.
020900           MOVE 0 TO WS-CHECKSUM-TOTAL.
021000           MOVE '+' TO WS-SIGN-FLAG.
021100           PERFORM 222-ADD-ONE-DIGIT
021200                   VARYING WS-REG-IDX FROM 1 BY 1
021300                   UNTIL WS-REG-IDX > 10.
021400           DIVIDE WS-CHECKSUM-TOTAL BY WS-CHECKSUM-DIVISOR
021500               GIVING WS-CHECKSUM-REM REMAINDER WS-CHECKSUM-REM.
021600           IF WS-CHECKSUM-REM = 0
021700               SET RESULT-IS-NATURAL TO TRUE
021800           ELSE
021900               SET RESULT-IS-INVALID TO TRUE
022000           END-IF.
022100       222-ADD-ONE-DIGIT.
022200           IF WS-SIGN-IS-PLUS
022300               ADD WS-B10-DIGIT (WS-REG-IDX) TO WS-CHECKSUM-TOTAL
022400               MOVE '-' TO WS-SIGN-FLAG
022500           ELSE
022600               SUBTRACT WS-B10-DIGIT (WS-REG-IDX)
022700                   FROM WS-CHECKSUM-TOTAL
022800               MOVE '+' TO WS-SIGN-FLAG
022900           END-IF.
023000* ---
023100* CALENDAR -- YEAR/MONTH/DAY MUST BE A REAL DATE, NOT AFTER
023200* THE RUN DATE PASSED IN AT LS-TODAY-YMD.
023300       230-EDIT-CALENDAR-DATE.
023400           IF WS-MM-ACTUAL < 1 OR WS-MM-ACTUAL > 12
023500               SET RESULT-IS-INVALID TO TRUE
023600               GO TO 230-EXIT
023700           END-IF.
023800           PERFORM 232-SET-LEAP-YEAR.
023900           PERFORM 234-SET-DAYS-IN-MONTH.
024000           IF WS-DD < 1 OR WS-DD > WS-DAYS-IN-MONTH
024100               SET RESULT-IS-INVALID TO TRUE
024200               GO TO 230-EXIT
024300           END-IF.
024400           IF WS-YEAR > LS-TODAY-YEAR
024500               SET RESULT-IS-INVALID TO TRUE
024600               GO TO 230-EXIT
024700           END-IF.
024800           IF WS-YEAR = LS-TODAY-YEAR
024900               IF WS-MM-ACTUAL > LS-TODAY-MONTH
025000                   SET RESULT-IS-INVALID TO TRUE
025100                   GO TO 230-EXIT
025200               END-IF
025300               IF WS-MM-ACTUAL = LS-TODAY-MONTH
025400                   IF WS-DD > LS-TODAY-DAY
025500                       SET RESULT-IS-INVALID TO TRUE
025600                       GO TO 230-EXIT
025700                   END-IF
025800               END-IF
025900           END-IF.
026000           SET RESULT-IS-NATURAL TO TRUE.
026100       230-EXIT.
026200           EXIT.
026300       232-SET-LEAP-YEAR.
026400           DIVIDE WS-YEAR BY 4 GIVING WS-YEAR-MOD-4
026500               REMAINDER WS-YEAR-MOD-4.
026600           DIVIDE WS-YEAR BY 100 GIVING WS-YEAR-MOD-100
026700               REMAINDER WS-YEAR-MOD-100.
026800           DIVIDE WS-YEAR BY 400 GIVING WS-YEAR-MOD-400
026900               REMAINDER WS-YEAR-MOD-400.
027000           IF WS-YEAR-MOD-4 = 0 AND WS-YEAR-MOD-100 NOT = 0
027100               SET LEAP-YEAR TO TRUE
027200           ELSE
027300               IF WS-YEAR-MOD-400 = 0
027400                   SET LEAP-YEAR TO TRUE
027500               ELSE
027600                   SET NOT-LEAP-YEAR TO TRUE
027700               END-IF
027800           END-IF.
027900       234-SET-DAYS-IN-MONTH.
028000           EVALUATE WS-MM-ACTUAL
028100               WHEN 4 WHEN 6 WHEN 9 WHEN 11
028200                   MOVE 30 TO WS-DAYS-IN-MONTH
028300               WHEN 2
028400                   IF LEAP-YEAR
028500                       MOVE 29 TO WS-DAYS-IN-MONTH
028600                   ELSE
028700                       MOVE 28 TO WS-DAYS-IN-MONTH
028800                   END-IF
028900               WHEN OTHER
029000                   MOVE 31 TO WS-DAYS-IN-MONTH
029100           END-EVALUATE.
029200* ---
029300* REGISTRATION NUMBER -- LEGAL ENTITY.  EXACTLY 6 OR 8 DIGITS.
029400       300-TRY-REGISTRATION-NUMBER.
029500           IF WS-DIGIT-COUNT NOT = 6 AND WS-DIGIT-COUNT NOT = 8
029600               GO TO 300-EXIT
029700           END-IF.
029800           IF LS-PERSON-ID (1:WS-DIGIT-COUNT) IS NOT NUMERIC
029900               GO TO 300-EXIT
030000           END-IF.
030100           SET RESULT-IS-LEGAL TO TRUE.
030200       300-EXIT.
030300           EXIT.
