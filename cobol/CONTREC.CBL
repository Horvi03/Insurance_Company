000100*================================================================
000200*  CONTREC  --  INSURANCE CONTRACT RECORD, ALL CONTRACT TYPES
000300*  POLICY RECORDS UNIT
000400*================================================================
000500* DATE-WRITTEN.  21/03/1991.
000600* CHANGE LOG.
000700*  21-MAR-1991 RCH TKT-0119 ORIGINAL LAYOUT, SINGLE VEHICLE ONLY
000800*  05-JUN-1992 LMV TKT-0205 ADDED MASTER (FLEET) CONTRACT FIELDS,
000900*               PARENT-CONTRACT-NUMBER
001000*  30-JAN-1995 LMV TKT-0412 ADDED TRAVEL CONTRACT FIELDS,
001100*               INSURED-PERSON-IDS TABLE
001200*  19-SEP-1998 RCH TKT-0977 Y2K -- NEXT-PAYMENT-DATE CONFIRMED
001300*               FULL 4-DIGIT CENTURY, NO CHANGE REQUIRED
001400*  11-FEB-2002 DGF TKT-1109 ADDED CNPD REDEFINES FOR THE PREMIUM
001500*               CHARGING RUN'S CALENDAR ARITHMETIC
001600*================================================================
001700*
001800* 01  CONTRACT-RECORD                             LRECL = 200
001900*
002000 01  CONTRACT-RECORD.
002100     05  CONTRACT-NUMBER                 PIC X(10).
002200     05  CONTRACT-TYPE                   PIC X(01).
002300         88  CONTRACT-TYPE-SINGLE            VALUE 'S'.
002400         88  CONTRACT-TYPE-MASTER            VALUE 'M'.
002500         88  CONTRACT-TYPE-TRAVEL            VALUE 'T'.
002600     05  CONTRACT-POLICYHOLDER-ID        PIC X(10).
002700     05  CONTRACT-BENEFICIARY-ID         PIC X(10).
002800     05  CONTRACT-ACTIVE-FLAG            PIC X(01).
002900         88  CONTRACT-IS-ACTIVE              VALUE 'Y'.
003000         88  CONTRACT-IS-INACTIVE            VALUE 'N'.
003100     05  CONTRACT-COVERAGE-AMOUNT        PIC S9(9).
003200     05  CONTRACT-PREMIUM                PIC S9(9).
003300     05  CONTRACT-PAYMENT-FREQUENCY      PIC 9(02).
003400     05  CONTRACT-NEXT-PAYMENT-DATE      PIC 9(08).
003500     05  CONTRACT-OUTSTANDING-BALANCE    PIC S9(9).
003600     05  CONTRACT-PARENT-NUMBER          PIC X(10).
003700     05  CONTRACT-LICENSE-PLATE          PIC X(07).
003800     05  CONTRACT-VEHICLE-ORIG-VALUE     PIC S9(9).
003900     05  CONTRACT-INSURED-PERSON-COUNT   PIC 9(03).
004000     05  CONTRACT-INSURED-PERSON-IDS     PIC X(10)
004100                                          OCCURS 10 TIMES.
004200     05  FILLER                          PIC X(02).
004300*
004400* ALTERNATE VIEW OF THE NEXT-PAYMENT-DATE FOR THE PREMIUM
004500* CHARGING RUN'S ADD-N-MONTHS ARITHMETIC (SEE INSPROC 420-
004600* CHARGE-ONE-CONTRACT).
004700*
004800 01  CONTRACT-NEXT-PAYMENT-YMD
004900                    REDEFINES CONTRACT-NEXT-PAYMENT-DATE.
005000     05  CNPD-YEAR                       PIC 9(04).
005100     05  CNPD-MONTH                      PIC 9(02).
005200     05  CNPD-DAY                        PIC 9(02).
