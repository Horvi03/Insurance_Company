000100*================================================================
000200*  CLAIMTRN  --  CLAIM TRANSACTION, VEHICLE DAMAGE OR TRAVEL
000300*  CLAIMS PROCESSING UNIT
000400*================================================================
000500* DATE-WRITTEN.  30/07/1994.
000600* CHANGE LOG.
000700*  30-JUL-1994 LMV TKT-0388 ORIGINAL LAYOUT, VEHICLE CLAIMS ONLY
000800*  30-JAN-1995 LMV TKT-0412 ADDED AFFECTED-PERSON-IDS TABLE FOR
000900*               TRAVEL CLAIMS
001000*================================================================
001100*
001200* 01  CLAIM-TRANSACTION-RECORD                    LRECL = 130
001300*
001400 01  CLAIM-TRANSACTION-RECORD.
001500     05  CLAIMTRN-CONTRACT-NUMBER        PIC X(10).
001600     05  CLAIMTRN-CLAIM-TYPE             PIC X(01).
001700         88  CLAIM-TYPE-VEHICLE              VALUE 'V'.
001800         88  CLAIM-TYPE-TRAVEL               VALUE 'T'.
001900     05  CLAIMTRN-EXPECTED-DAMAGES       PIC S9(9).
002000     05  CLAIMTRN-AFFECTED-PERSON-COUNT  PIC 9(03).
002100     05  CLAIMTRN-AFFECTED-PERSON-IDS    PIC X(10)
002200                                          OCCURS 10 TIMES.
002300     05  FILLER                          PIC X(07).
